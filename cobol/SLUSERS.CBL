000100*
000200* SLUSERS.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE USER (CUSTOMER) MASTER.  A
000500*    VSAM-STYLE KEYED FILE.  DYNAMIC ACCESS SO THE NIGHTLY
000600*    VALIDATION PRE-PASS CAN WALK IT SEQUENTIALLY BY USER-ID WHILE
000700*    THE REST OF THE LIFECYCLE BATCH STILL RANDOM-READS IT FOR A
000800*    CUSTOMER'S NAME OR CUSTOMER-GROUP (REQ 1406).
000900*-------------------------------------------------------------------------
001000*
001100    SELECT USER-FILE
001200        ASSIGN TO "USERS"
001300        ORGANIZATION IS INDEXED
001400        ACCESS MODE IS DYNAMIC
001500        RECORD KEY IS USR-USER-ID
001600        FILE STATUS IS WS-USERS-FILE-STATUS.
