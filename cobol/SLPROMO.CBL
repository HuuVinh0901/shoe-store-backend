000100*
000200* SLPROMO.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE PROMOTION FILE.  READ SEQUENTIALLY,
000500*    ONE PASS, AND HELD IN THE PROMOTION TABLE (SEE WORKING-STORAGE
000600*    IN PROMOTION-PRICING-BATCH) FOR THE LIFE OF THE RUN.
000700*-------------------------------------------------------------------------
000800*
000900    SELECT PROMOTION-FILE
001000        ASSIGN TO "PROMOTIONS"
001100        ORGANIZATION IS SEQUENTIAL
001200        ACCESS MODE IS SEQUENTIAL
001300        FILE STATUS IS WS-PROMO-FILE-STATUS.
