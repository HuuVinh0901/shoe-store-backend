000100*
000200* SLSTREQ.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE STATUS-CHANGE/CANCEL-REQUEST
000500*    TRANSACTION FILE.  READ SEQUENTIALLY IN THE ORDER THE REQUESTS
000600*    WERE SUBMITTED; THE ORDER THEY REFERENCE IS LOOKED UP AT RANDOM
000700*    ON THE ORDER MASTER.
000800*-------------------------------------------------------------------------
000900*
001000    SELECT STATUS-REQUEST-FILE
001100        ASSIGN TO "STATUS-REQUESTS"
001200        ORGANIZATION IS SEQUENTIAL
001300        ACCESS MODE IS SEQUENTIAL
001400        FILE STATUS IS WS-STREQ-FILE-STATUS.
