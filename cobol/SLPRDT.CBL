000100*
000200* SLPRDT.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE PRODUCT-DETAIL (SKU/STOCK) FILE.
000500*    CONVERTED TO A VSAM-STYLE KEYED FILE IN 1994 (SEE CHANGE-LOG IN
000600*    ORDER-LIFECYCLE-BATCH) SO CANCELLATION AND AUTO-CANCEL PROCESSING
000700*    CAN REWRITE STOCK-QUANTITY IN PLACE BY PRODUCT-DETAIL-ID WITHOUT
000800*    A FULL SEQUENTIAL PASS.
000900*-------------------------------------------------------------------------
001000*
001100    SELECT PRODUCT-DETAIL-FILE
001200        ASSIGN TO "PRODUCT-DETAILS"
001300        ORGANIZATION IS INDEXED
001400        ACCESS MODE IS RANDOM
001500        RECORD KEY IS PDT-PRODUCT-DETAIL-ID
001600        FILE STATUS IS WS-PRDT-FILE-STATUS.
