000100*
000200* SLORDT.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE ORDER-LINE-ITEM FILE.  READ
000500*    SEQUENTIALLY, IN STEP WITH THE ORDER MASTER, BOTH FILES BEING
000600*    IN ASCENDING ORDER-ID SEQUENCE.
000700*-------------------------------------------------------------------------
000800*
000900    SELECT ORDER-DETAIL-FILE
001000        ASSIGN TO "ORDER-DETAILS"
001100        ORGANIZATION IS SEQUENTIAL
001200        ACCESS MODE IS SEQUENTIAL
001300        FILE STATUS IS WS-ORDT-FILE-STATUS.
