000100*
000200* FDVOUCH.CBL
000300*-------------------------------------------------------------------------
000400*    VOUCHER (DISCOUNT COUPON) RECORD.  ELIGIBILITY IS A FUNCTION OF
000500*    VOUCHER-STATUS, THE START-TS/END-TS WINDOW, MIN-ORDER-VALUE AND
000600*    CUSTOMER-GROUP -- SEE VOUCHER-ELIGIBILITY-BATCH.
000700*-------------------------------------------------------------------------
000800*
000900    FD  VOUCHER-FILE
001000        LABEL RECORDS ARE STANDARD.
001100*
001200    01  VOUCHER-RECORD.
001300        05  VCH-VOUCHER-ID            PIC 9(09).
001400        05  VCH-VOUCHER-CODE          PIC X(20).
001500        05  VCH-MIN-ORDER-VALUE       PIC S9(9)V99.
001600        05  VCH-VOUCHER-STATUS        PIC X(01).
001700            88  VCH-STATUS-ACTIVE         VALUE "Y".
001800            88  VCH-STATUS-INACTIVE       VALUE "N".
001900        05  VCH-START-TS              PIC 9(14).
002000        05  VCH-START-TS-R REDEFINES VCH-START-TS.
002100            10  VCH-START-DATE        PIC 9(08).
002200            10  VCH-START-TIME        PIC 9(06).
002300        05  VCH-END-TS                PIC 9(14).
002400        05  VCH-END-TS-R REDEFINES VCH-END-TS.
002500            10  VCH-END-DATE          PIC 9(08).
002600            10  VCH-END-TIME          PIC 9(06).
002700        05  VCH-CUSTOMER-GROUP        PIC X(10).
002800        05  FILLER                    PIC X(21).
