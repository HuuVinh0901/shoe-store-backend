000100*
000200* FDORDER.CBL
000300*-------------------------------------------------------------------------
000400*    ORDER MASTER RECORD.  ONE RECORD PER CUSTOMER ORDER.  CARRIES
000500*    STATUS, GRAND TOTAL, SHIPPING AND VOUCHER INFORMATION.  REWRITTEN
000600*    IN PLACE WHEN A STATUS-REQUEST OR THE 12-HOUR VNPAY SWEEP MOVES
000700*    THE ORDER TO A NEW STATUS.
000800*-------------------------------------------------------------------------
000900*
001000    FD  ORDER-FILE
001100        LABEL RECORDS ARE STANDARD.
001200*
001300    01  ORDER-RECORD.
001400        05  ORD-ORDER-ID              PIC 9(09).
001500        05  ORD-ORDER-DATE            PIC 9(08).
001600        05  ORD-ORDER-DATE-R REDEFINES ORD-ORDER-DATE.
001700            10  ORD-ORDER-DATE-CCYY   PIC 9(04).
001800            10  ORD-ORDER-DATE-MM     PIC 9(02).
001900            10  ORD-ORDER-DATE-DD     PIC 9(02).
002000        05  ORD-ORDER-STATUS          PIC X(10).
002100            88  ORD-STATUS-PENDING        VALUE "PENDING".
002200            88  ORD-STATUS-CONFIRMED      VALUE "CONFIRMED".
002300            88  ORD-STATUS-PROCESSING     VALUE "PROCESSING".
002400            88  ORD-STATUS-SHIPPED        VALUE "SHIPPED".
002500            88  ORD-STATUS-DELIVERED      VALUE "DELIVERED".
002600            88  ORD-STATUS-CANCELED       VALUE "CANCELED".
002700        05  ORD-ORDER-TOTAL           PIC S9(9)V99.
002800        05  ORD-FEE-SHIP              PIC S9(7)V99.
002900        05  ORD-ORDER-CODE            PIC X(20).
003000        05  ORD-SHIPPING-ADDRESS      PIC X(80).
003100        05  ORD-SHIPPING-METHOD       PIC X(20).
003200        05  ORD-TRACKING-NUMBER       PIC X(20).
003300        05  ORD-PAYMENT-METHOD        PIC X(10).
003400            88  ORD-PAYMENT-IS-VNPAY      VALUE "VNPAY".
003500            88  ORD-PAYMENT-IS-COD        VALUE "COD".
003600        05  ORD-VOUCHER-DISCOUNT      PIC S9(7)V99.
003700        05  ORD-VOUCHER-ID            PIC 9(09).
003800        05  ORD-USER-ID               PIC 9(09).
003900        05  ORD-HAS-PROMO-ITEM        PIC X(01).
004000            88  ORD-HAS-PROMO-ITEM-YES    VALUE "Y".
004100        05  FILLER                    PIC X(15).
