000100*
000200* FDORDT.CBL
000300*-------------------------------------------------------------------------
000400*    ORDER LINE-ITEM RECORD.  ONE RECORD PER PRODUCT-DETAIL (SKU)
000500*    ORDERED WITHIN AN ORDER.  GIFT-PRODUCT-DETAIL-ID/GIFTED-QUANTITY
000600*    ARE SET WHEN A BUYX/GIFT PROMOTION GRANTED A GIFT UNIT ON THE
000700*    LINE AT ORDER-ENTRY TIME.
000800*-------------------------------------------------------------------------
000900*
001000    FD  ORDER-DETAIL-FILE
001100        LABEL RECORDS ARE STANDARD.
001200*
001300    01  ORDER-DETAIL-RECORD.
001400        05  ODT-ORDER-DETAIL-ID       PIC 9(09).
001500        05  ODT-ORDER-ID              PIC 9(09).
001600        05  ODT-PRODUCT-DETAIL-ID     PIC 9(09).
001700        05  ODT-QUANTITY              PIC 9(05).
001800        05  ODT-GIFT-PRODUCT-DETAIL-ID PIC 9(09).
001900        05  ODT-GIFTED-QUANTITY       PIC 9(05).
002000        05  FILLER                    PIC X(14).
