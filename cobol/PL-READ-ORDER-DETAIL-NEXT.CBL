000100*
000200* PL-READ-ORDER-DETAIL-NEXT.CBL
000300*-------------------------------------------------------------------------
000400*    COPY'D INTO ORDER-LIFECYCLE-BATCH.  ORDER-DETAILS IS IN STEP
000500*    WITH ORDER-FILE (BOTH SORTED ASCENDING BY ORDER-ID) SO LINE
000600*    ITEMS FOR THE CURRENT ORDER ARE GATHERED BY READING AHEAD UNTIL
000700*    THE DETAIL'S ORDER-ID CHANGES.
000800*-------------------------------------------------------------------------
000900*
001000 READ-ORDER-DETAIL-NEXT-RECORD.
001100*
001200     READ ORDER-DETAIL-FILE NEXT RECORD
001300         AT END
001400             MOVE "Y" TO W-ORDT-END-OF-FILE.
001500*-------------------------------------------------------------------------
