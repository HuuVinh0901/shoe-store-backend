000100*
000200* PL-READ-STREQ-NEXT.CBL
000300*-------------------------------------------------------------------------
000400*    COPY'D INTO ORDER-LIFECYCLE-BATCH.  READS THE STATUS-REQUEST
000500*    TRANSACTION FILE SEQUENTIALLY, IN WHATEVER ORDER THE ON-LINE
000600*    SYSTEM HANDED IT TO US.
000700*-------------------------------------------------------------------------
000800*
000900 READ-STREQ-NEXT-RECORD.
001000*
001100     READ STATUS-REQUEST-FILE NEXT RECORD
001200         AT END
001300             MOVE "Y" TO W-STREQ-END-OF-FILE.
001400*-------------------------------------------------------------------------
