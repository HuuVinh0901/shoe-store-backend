000100*
000200* FDSTHIST.CBL
000300*-------------------------------------------------------------------------
000400*    ORDER-STATUS-HISTORY RECORD (OUTPUT, APPEND).  CHANGED-AT IS
000500*    STAMPED WITH THE RUN TIMESTAMP (GDTV-RUN-TIMESTAMP, SEE
000600*    WSDATE.CBL) -- THIS SHOP'S BATCH WINDOW HAS NO REAL-TIME CLOCK
000700*    PER TRANSACTION, ONLY PER RUN.
000800*-------------------------------------------------------------------------
000900*
001000    FD  STATUS-HISTORY-FILE
001100        LABEL RECORDS ARE STANDARD.
001200*
001300    01  STATUS-HISTORY-RECORD.
001400        05  STH-ORDER-ID              PIC 9(09).
001500        05  STH-NEW-STATUS            PIC X(10).
001600        05  STH-CHANGED-AT            PIC 9(14).
001700        05  STH-CHANGED-AT-R REDEFINES STH-CHANGED-AT.
001800            10  STH-CHANGED-AT-DATE   PIC 9(08).
001900            10  STH-CHANGED-AT-TIME   PIC 9(06).
002000        05  STH-TRACKING-NUMBER       PIC X(20).
002100        05  STH-CANCEL-REASON         PIC X(60).
002200        05  STH-DELIVERED-AT          PIC 9(14).
002300        05  STH-CHANGED-BY-USER-ID    PIC 9(09).
002400        05  STH-CHANGED-BY-NAME       PIC X(50).
002500        05  FILLER                    PIC X(04).
