000100*
000200* FDUSERS.CBL
000300*-------------------------------------------------------------------------
000400*    USER (CUSTOMER) RECORD.  CUSTOMER-GROUP DRIVES VOUCHER
000500*    TARGETING; USER-NAME IS COPIED ONTO A STATUS-HISTORY RECORD AS
000600*    CHANGED-BY-NAME WHEN THE CHANGE WAS CUSTOMER-INITIATED.
000700*-------------------------------------------------------------------------
000800*
000900    FD  USER-FILE
001000        LABEL RECORDS ARE STANDARD.
001100*
001200    01  USER-RECORD.
001300        05  USR-USER-ID               PIC 9(09).
001400        05  USR-USER-NAME             PIC X(50).
001500        05  USR-USER-EMAIL            PIC X(60).
001600        05  USR-PHONE-NUMBER          PIC X(15).
001700        05  USR-USER-STATUS           PIC X(10).
001800        05  USR-CUSTOMER-GROUP        PIC X(10).
001900        05  FILLER                    PIC X(46).
