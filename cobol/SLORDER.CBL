000100*
000200* SLORDER.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE ORDER MASTER.  A VSAM-STYLE KEYED
000500*    FILE SO THE LIFECYCLE BATCH CAN WALK IT SEQUENTIALLY FOR THE
000600*    STATISTICS PASS AND ALSO LOOK AN ORDER UP DIRECTLY BY ORDER-ID
000700*    WHEN APPLYING A STATUS-REQUEST OR CANCEL-REQUEST.
000800*-------------------------------------------------------------------------
000900*
001000    SELECT ORDER-FILE
001100        ASSIGN TO "ORDERS"
001200        ORGANIZATION IS INDEXED
001300        ACCESS MODE IS DYNAMIC
001400        RECORD KEY IS ORD-ORDER-ID
001500        FILE STATUS IS WS-ORDER-FILE-STATUS.
