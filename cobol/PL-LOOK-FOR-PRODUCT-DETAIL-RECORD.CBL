000100*
000200* PL-LOOK-FOR-PRODUCT-DETAIL-RECORD.CBL
000300*-------------------------------------------------------------------------
000400*    COPY'D INTO ORDER-LIFECYCLE-BATCH.  W-LOOKUP-PRODUCT-DETAIL-ID
000500*    MUST BE MOVED IN BY THE CALLER.  SETS W-FOUND-PRDT-RECORD
000600*    "Y"/"N".  USED BY 3250-RESTORE-LINE-ITEM-STOCK FOR BOTH THE
000700*    ORDERED SKU AND, WHEN PRESENT, THE GIFT SKU.
000800*-------------------------------------------------------------------------
000900*
001000 LOOK-FOR-PRODUCT-DETAIL-RECORD.
001100*
001200     MOVE "Y" TO W-FOUND-PRDT-RECORD.
001300     MOVE W-LOOKUP-PRODUCT-DETAIL-ID TO PDT-PRODUCT-DETAIL-ID.
001400     READ PRODUCT-DETAIL-FILE RECORD
001500         INVALID KEY
001600             MOVE "N" TO W-FOUND-PRDT-RECORD.
001700*-------------------------------------------------------------------------
