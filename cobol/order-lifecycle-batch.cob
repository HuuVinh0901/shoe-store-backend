000100*
000200* ORDER-LIFECYCLE-BATCH.COB
000300*-------------------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. ORDLIFE1.
000600 AUTHOR. R-FORTUNATO.
000700 INSTALLATION. FOOTWEAR DISTRIBUTION - DATA PROCESSING.
000800 DATE-WRITTEN. 04/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.  COMPANY CONFIDENTIAL - NIGHTLY BATCH WINDOW ONLY, NOT FOR
001100     ON-LINE USE.
001200*
001300* CHANGE-LOG -----------------------------------------------------------
001400*   04/02/89  RLF  ORIGINAL WRITE-UP.  ORDER-FILE STATS PASS ONLY, NO
001500*                  CANCEL OR AUTO-CANCEL PROCESSING YET (REQ 1142).
001600*   09/14/89  RLF  ADDED STATUS-REQUEST TRANSACTION PROCESSING AND THE
001700*                  STATUS-HISTORY WRITE (REQ 1187).
001800*   02/06/90  RLF  ADDED CUSTOMER CANCELLATION WITH LINE-ITEM STOCK
001900*                  RESTORATION (REQ 1233).
002000*   11/19/90  TDK  ADDED VNPAY 12-HOUR AUTO-CANCEL SWEEP PER CREDIT
002100*                  DEPT REQUEST (REQ 1301).
002200*   05/08/91  TDK  SECTION 4 PER-USER CONTROL BREAK ADDED TO
002300*                  STATS-REPORT, MODELED ON THE OLD DEDUCTIBLES REPORT
002400*                  SORT (REQ 1355).
002500*   01/22/92  RLF  RECORD-VALIDATION PASS ADDED AHEAD OF STATS
002600*                  ACCUMULATION; BAD RECORDS NOW FALL OUT TO
002700*                  ERROR-LISTING INSTEAD OF ABENDING THE RUN (REQ 1406).
002800*   08/03/93  MWC  PROMOTION-REVENUE AND ACTIVE/UPCOMING PROMOTION
002900*                  COUNTS ADDED TO SECTION 3, VIA CALL TO PROMOPRC
003000*                  (REQ 1489).
003100*   03/11/94  MWC  PRODUCT-DETAIL-FILE CONVERTED TO VSAM KEYED
003200*                  ORGANIZATION SO STOCK CAN BE REWRITTEN BY KEY
003300*                  WITHOUT A FULL PASS (SEE SLPRDT.CBL) (REQ 1512).
003400*   06/27/94  MWC  ORDER-FILE ITSELF CONVERTED TO VSAM KEYED, DYNAMIC
003500*                  ACCESS, SO A STATUS-REQUEST CAN BE APPLIED BY
003600*                  ORDER-ID WITHOUT RE-SCANNING THE WHOLE FILE
003700*                  (REQ 1513).
003800*   10/02/95  PDQ  ADDED VOUCHER-ELIGIBILITY CROSS-CHECK: ANY ORDER
003900*                  CLAIMING A VOUCHER IS NOW VERIFIED AGAINST VCHRELIG
004000*                  AND FALLS TO ERROR-LISTING IF THE CUSTOMER WAS NOT
004100*                  ACTUALLY ELIGIBLE (REQ 1598).
004200*   12/29/98  PDQ  Y2K REMEDIATION.  RUN-DATE CENTURY WINDOW ADDED IN
004300*                  0010-GET-RUN-DATE-TIME (YY < 50 = 20XX, ELSE 19XX).
004400*                  ALL DATE FIELDS ON FILE WERE ALREADY CCYYMMDD; ONLY
004500*                  THE ACCEPT FROM DATE WINDOWING NEEDED THE FIX
004600*                  (REQ 1677).
004700*   07/15/99  PDQ  Y2K FOLLOW-UP - CONFIRMED STATS-REPORT HEADING PRINTS
004800*                  FULL 4-DIGIT YEAR, NOT JUST THE LAST TWO (REQ 1677).
004900*   04/18/01  KBH  CANCELLATION CANDIDATES (CUSTOMER REQUEST AND
005000*                  AUTO-CANCEL) NOW QUEUED TO A WORK FILE AND SORTED BY
005100*                  ORDER-ID BEFORE APPLICATION, SO STOCK RESTORATION CAN
005200*                  MERGE AGAINST ORDER-DETAILS IN ONE PASS INSTEAD OF
005300*                  REWINDING THE DETAIL FILE FOR EVERY CANCELLATION
005400*                  (REQ 1744).
005500*   09/09/03  KBH  REPEAT-PURCHASE-RATE AND AVERAGE CUSTOMER LIFETIME
005600*                  VALUE ADDED TO THE TAIL OF SECTION 4 PER MARKETING
005700*                  REQUEST (REQ 1822).
005800*   02/14/06  KBH  ERROR-LISTING NOW CARRIES THE RECORD TYPE AND KEY ON
005900*                  EVERY LINE, NOT JUST THE REASON TEXT (REQ 1890).
006000*-------------------------------------------------------------------------
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     COPY "SLORDER.CBL".
007100     COPY "SLORDT.CBL".
007200     COPY "SLPRDT.CBL".
007300     COPY "SLUSERS.CBL".
007400     COPY "SLSTREQ.CBL".
007500     COPY "SLSTHIST.CBL".
007600*
007700     SELECT CANCEL-WORK-FILE
007800         ASSIGN TO "CANCEL-WORK"
007900         ORGANIZATION IS SEQUENTIAL.
008000*
008100     SELECT CANCEL-SORTED-FILE
008200         ASSIGN TO "CANCEL-SORTED"
008300         ORGANIZATION IS SEQUENTIAL.
008400*
008500     SELECT CANCEL-SORT-FILE
008600         ASSIGN TO "CANCEL-SORT-TMP".
008700*
008800     SELECT USER-WORK-FILE
008900         ASSIGN TO "USER-WORK"
009000         ORGANIZATION IS SEQUENTIAL.
009100*
009200     SELECT USER-SORT-FILE
009300         ASSIGN TO "USER-SORT-TMP".
009400*
009500     SELECT STATS-REPORT-FILE
009600         ASSIGN TO "STATS-REPORT"
009700         ORGANIZATION IS LINE SEQUENTIAL.
009800*
009900     SELECT ERROR-LISTING-FILE
010000         ASSIGN TO "ERROR-LISTING"
010100         ORGANIZATION IS LINE SEQUENTIAL.
010200*
010300 DATA DIVISION.
010400 FILE SECTION.
010500*
010600     COPY "FDORDER.CBL".
010700     COPY "FDORDT.CBL".
010800     COPY "FDPRDT.CBL".
010900     COPY "FDUSERS.CBL".
011000     COPY "FDSTREQ.CBL".
011100     COPY "FDSTHIST.CBL".
011200*
011300     FD  CANCEL-WORK-FILE
011400         LABEL RECORDS ARE STANDARD.
011500     01  CANCEL-WORK-RECORD.
011600         05  CAN-ORDER-ID              PIC 9(09).
011700         05  CAN-REASON                PIC X(60).
011800         05  CAN-CHANGED-BY-USER-ID    PIC 9(09).
011900         05  CAN-CHANGED-BY-NAME       PIC X(50).
011910         05  FILLER                    PIC X(04).
012000*
012100     FD  CANCEL-SORTED-FILE
012200         LABEL RECORDS ARE STANDARD.
012300     01  CANCEL-SORTED-RECORD.
012400         05  CANS-ORDER-ID             PIC 9(09).
012500         05  CANS-REASON               PIC X(60).
012600         05  CANS-CHANGED-BY-USER-ID   PIC 9(09).
012700         05  CANS-CHANGED-BY-NAME      PIC X(50).
012710         05  FILLER                    PIC X(04).
012800*
012900     SD  CANCEL-SORT-FILE.
013000     01  CANCEL-SORT-RECORD.
013100         05  CANSRT-ORDER-ID           PIC 9(09).
013200         05  CANSRT-REASON             PIC X(60).
013300         05  CANSRT-CHANGED-BY-USER-ID PIC 9(09).
013400         05  CANSRT-CHANGED-BY-NAME    PIC X(50).
013410         05  FILLER                    PIC X(04).
013500*
013600     FD  USER-WORK-FILE
013700         LABEL RECORDS ARE STANDARD.
013800     01  USER-WORK-RECORD.
013900         05  UWK-USER-ID               PIC 9(09).
014000         05  UWK-ORDER-DATE            PIC 9(08).
014100         05  UWK-ORDER-STATUS          PIC X(10).
014200         05  UWK-ORDER-TOTAL           PIC S9(9)V99.
014210         05  FILLER                    PIC X(05).
014300*
014400     SD  USER-SORT-FILE.
014500     01  USER-SORT-RECORD.
014600         05  USRT-USER-ID              PIC 9(09).
014700         05  USRT-ORDER-DATE           PIC 9(08).
014800         05  USRT-ORDER-STATUS         PIC X(10).
014900         05  USRT-ORDER-TOTAL          PIC S9(9)V99.
014910         05  FILLER                    PIC X(05).
015000*
015100     FD  STATS-REPORT-FILE
015200         LABEL RECORDS ARE OMITTED.
015300     01  STATS-REPORT-RECORD           PIC X(132).
015400*
015500     FD  ERROR-LISTING-FILE
015600         LABEL RECORDS ARE OMITTED.
015700     01  ERROR-LISTING-RECORD          PIC X(132).
015800*
015900 WORKING-STORAGE SECTION.
016000*
016100     COPY "wsdate.cbl".
016200*
016300* RUN-DATE CENTURY WINDOW (Y2K FIX, 12/98) ---------------------------
016400     01  W-RUN-DATE-6.
016500         05  W-RUN-YY                  PIC 99.
016600         05  W-RUN-MM                  PIC 99.
016700         05  W-RUN-DD                  PIC 99.
016710*
016720* COMBINED 6-DIGIT VIEW, USED TO LABEL THE ERROR LISTING HEADING.
016730     01  W-RUN-DATE-6-R REDEFINES W-RUN-DATE-6.
016740         05  W-RUN-DATE-6-COMBINED     PIC 9(06).
016800     01  W-CENTURY                     PIC 99.
016900*
017000* FILE STATUS BYTES ----------------------------------------------------
017100     01  WS-FILE-STATUSES.
017200         05  WS-ORDER-FILE-STATUS      PIC XX.
017300         05  WS-ORDT-FILE-STATUS       PIC XX.
017400         05  WS-PRDT-FILE-STATUS       PIC XX.
017500         05  WS-USERS-FILE-STATUS      PIC XX.
017600         05  WS-STREQ-FILE-STATUS      PIC XX.
017700         05  WS-STHIST-FILE-STATUS     PIC XX.
017800         05  FILLER                    PIC X(06).
017900*
018000* SWITCHES AND FLAGS ----------------------------------------------------
018100     01  W-SWITCHES.
018200         05  W-ORDER-END-OF-FILE       PIC X.
018300             88  ORDER-END-OF-FILE         VALUE "Y".
018400         05  W-ORDT-END-OF-FILE        PIC X.
018500             88  ORDT-END-OF-FILE          VALUE "Y".
018600         05  W-STREQ-END-OF-FILE       PIC X.
018700             88  STREQ-END-OF-FILE         VALUE "Y".
018800         05  W-USERS-END-OF-FILE       PIC X.
018900             88  USERS-END-OF-FILE         VALUE "Y".
019000         05  W-USER-SORT-END-OF-FILE   PIC X.
019100             88  USER-SORT-END-OF-FILE     VALUE "Y".
019200         05  W-CANCEL-SORT-END-OF-FILE PIC X.
019300             88  CANCEL-SORT-END-OF-FILE   VALUE "Y".
019400         05  W-FOUND-USER-RECORD       PIC X.
019500             88  FOUND-USER-RECORD         VALUE "Y".
019600         05  W-FOUND-PRDT-RECORD       PIC X.
019700             88  FOUND-PRDT-RECORD         VALUE "Y".
019800         05  W-RECORD-IS-VALID         PIC X.
019900             88  RECORD-IS-VALID            VALUE "Y".
020000         05  W-TRANSITION-IS-VALID     PIC X.
020100             88  TRANSITION-IS-VALID        VALUE "Y".
020200         05  W-ORDER-IS-OVERDUE        PIC X.
020300             88  ORDER-IS-OVERDUE           VALUE "Y".
020400         05  W-PHONE-FORMAT-OK        PIC X.
020500             88  PHONE-FORMAT-OK            VALUE "Y".
020600         05  FILLER                    PIC X(02).
020700*
020800* LOOKUP AND WORK FIELDS -------------------------------------------------
020900     01  W-LOOKUP-FIELDS.
021000         05  W-LOOKUP-USER-ID          PIC 9(09).
021100         05  W-LOOKUP-PRODUCT-DETAIL-ID PIC 9(09).
021150         05  FILLER                    PIC X(02).
021200*
021300     01  W-PHONE-CHECK.
021400         05  W-PHONE-INDEX             PIC 99       COMP.
021500         05  W-PHONE-DIGIT-COUNT       PIC 99       COMP.
021550         05  FILLER                    PIC X(02).
021600*
021700     01  W-EMAIL-CHECK.
021800         05  W-EMAIL-AT-COUNT          PIC 99       COMP.
021900         05  W-EMAIL-DOT-COUNT         PIC 99       COMP.
021950         05  FILLER                    PIC X(02).
022000*
022100     01  W-ERROR-FIELDS.
022200         05  W-ERROR-RECORD-TYPE       PIC X(10).
022300         05  W-ERROR-KEY               PIC 9(09).
022400         05  W-ERROR-REASON            PIC X(60).
022450         05  FILLER                    PIC X(04).
022500*
022600* STATISTICS COUNTERS (COMP) ---------------------------------------------
022700     01  WS-STATS-COUNTERS.
022800         05  ST-TOTAL-ORDER-COUNT      PIC S9(9)    COMP.
022900         05  ST-TODAY-ORDER-COUNT      PIC S9(9)    COMP.
023000         05  ST-MONTH-ORDER-COUNT      PIC S9(9)    COMP.
023100         05  ST-YEAR-ORDER-COUNT       PIC S9(9)    COMP.
023200         05  ST-DELIVERED-COUNT        PIC S9(9)    COMP.
023300         05  ST-DELIVERED-TODAY-COUNT  PIC S9(9)    COMP.
023400         05  ST-DELIVERED-MONTH-COUNT  PIC S9(9)    COMP.
023500         05  ST-DELIVERED-YEAR-COUNT   PIC S9(9)    COMP.
023600         05  ST-CANCELED-COUNT         PIC S9(9)    COMP.
023700         05  ST-CANCELED-TODAY-COUNT   PIC S9(9)    COMP.
023800         05  ST-CANCELED-MONTH-COUNT   PIC S9(9)    COMP.
023900         05  ST-CANCELED-YEAR-COUNT    PIC S9(9)    COMP.
024000         05  ST-PROMO-ORDER-COUNT      PIC S9(9)    COMP.
024100         05  ST-ACTIVE-PROMO-COUNT     PIC S9(9)    COMP.
024200         05  ST-UPCOMING-PROMO-COUNT   PIC S9(9)    COMP.
024205         05  FILLER                    PIC X(04).
024210*
024220* SAME 15 COUNTERS, VIEWED AS A TABLE SO 2000-ACCUMULATE-ORDER-STATS
024230* CAN ZERO THEM ALL WITH ONE LOOP INSTEAD OF A 15-NAME MOVE LIST.
024240     01  WS-STATS-COUNTERS-R REDEFINES WS-STATS-COUNTERS.
024250         05  ST-COUNTER-TABLE          PIC S9(9)    COMP
024260                                       OCCURS 15 TIMES.
024300*
024400* STATISTICS MONEY (ZONED DISPLAY, SHOP DOES NOT PACK MONEY) -------------
024500     01  WS-STATS-MONEY.
024600         05  ST-TOTAL-REVENUE          PIC S9(11)V99.
024700         05  ST-TODAY-REVENUE          PIC S9(11)V99.
024800         05  ST-MONTH-REVENUE          PIC S9(11)V99.
024900         05  ST-YEAR-REVENUE           PIC S9(11)V99.
025000         05  ST-DELIVERED-REVENUE      PIC S9(11)V99.
025100         05  ST-DELIVERED-TODAY-REVENUE PIC S9(11)V99.
025200         05  ST-DELIVERED-MONTH-REVENUE PIC S9(11)V99.
025300         05  ST-DELIVERED-YEAR-REVENUE PIC S9(11)V99.
025400         05  ST-PROMO-REVENUE          PIC S9(11)V99.
025405         05  FILLER                    PIC X(04).
025410*
025420* SAME 9 MONEY FIELDS, VIEWED AS A TABLE FOR THE ZEROING LOOP.
025430     01  WS-STATS-MONEY-R REDEFINES WS-STATS-MONEY.
025440         05  ST-MONEY-TABLE            PIC S9(11)V99
025450                                       OCCURS 9 TIMES.
025500*
025600* PER-USER CONTROL BREAK WORK AREA (SECTION 4) ---------------------------
025700     01  WS-PER-USER-BREAK.
025800         05  W-CURRENT-USER-ID         PIC 9(09).
025900         05  W-USER-ORDER-COUNT        PIC S9(7)    COMP.
026000         05  W-USER-DELIVERED-TOTAL    PIC S9(11)V99.
026100         05  W-USER-YEAR-ORDER-COUNT   PIC S9(7)    COMP.
026200         05  W-USER-YEAR-TOTAL         PIC S9(11)V99.
026300         05  W-GRAND-ORDER-COUNT       PIC S9(9)    COMP.
026400         05  W-GRAND-DELIVERED-TOTAL   PIC S9(11)V99.
026500         05  W-CUSTOMERS-WITH-ORDER-YR PIC S9(9)    COMP.
026600         05  W-CUSTOMERS-REPEAT-YR     PIC S9(9)    COMP.
026700         05  W-SUM-USER-YEAR-TOTALS    PIC S9(13)V99.
026800         05  W-REPEAT-PURCHASE-RATE    PIC S9(3)V9.
026900         05  W-AVG-CUSTOMER-LTV        PIC S9(11)V99.
026950         05  FILLER                    PIC X(04).
027000*
027100* PROMOPRC / VCHRELIG CALL LINKAGE (CALLER-SIDE WORK FIELDS) -------------
027200     01  WS-PROMO-LINKAGE.
027300         05  WS-PRICE-MODE             PIC X(01).
027400         05  WS-PRODUCT-ID             PIC 9(09).
027500         05  WS-FINAL-PRICE            PIC S9(9)V99.
027600         05  WS-ACTIVE-PROMO-COUNT     PIC S9(9)    COMP.
027610         05  WS-UPCOMING-PROMO-COUNT   PIC S9(9)    COMP.
027620         05  FILLER                    PIC X(05) VALUE SPACES.
027700*
027900     01  WS-VOUCHER-LINKAGE.
028000         05  WS-CUSTOMER-GROUP         PIC X(10).
028100         05  WS-ORDER-VALUE            PIC S9(9)V99.
028200         05  WS-CHECK-VOUCHER-ID       PIC 9(09).
028300         05  WS-ELIGIBLE-COUNT         PIC S9(9)    COMP.
028400         05  WS-FIRST-VOUCHER-ID       PIC 9(09).
028500         05  WS-FIRST-VOUCHER-CODE     PIC X(20).
028600         05  WS-CHECKED-VOUCHER-OK     PIC X(01).
028650         05  FILLER                    PIC X(05) VALUE SPACES.
028700*
028800* REPORT HEADINGS AND DETAIL LINES ---------------------------------------
028900     77  W-PRINTED-LINES                PIC 99.
029000         88  PAGE-FULL                VALUE 50 THROUGH 99.
029100*
029200     77  W-PAGE-NUMBER                 PIC 9(04).
029210*
029220     77  W-ZERO-INDEX                  PIC 99       COMP.
029300*
029400     01  RPT-TITLE.
029500         05  FILLER                    PIC X(40) VALUE SPACES.
029600         05  FILLER                    PIC X(30)
029700                 VALUE "FOOTWEAR ORDER STATISTICS REPORT".
029800         05  FILLER                    PIC X(42) VALUE SPACES.
029900         05  FILLER                    PIC X(05) VALUE "PAGE ".
030000         05  D-PAGE-NUMBER             PIC ZZZ9.
030100*
030200     01  RPT-RUN-DATE-LINE.
030300         05  FILLER                    PIC X(10) VALUE "RUN DATE: ".
030400         05  D-RUN-DATE                PIC 9999/99/99.
030500         05  FILLER                    PIC X(112) VALUE SPACES.
030600*
030700     01  RPT-SECTION-HEADING.
030800         05  FILLER                    PIC X(02) VALUE SPACES.
030900         05  D-SECTION-TITLE           PIC X(60).
031000         05  FILLER                    PIC X(70) VALUE SPACES.
031100*
031200     01  RPT-LABEL-LINE.
031300         05  FILLER                    PIC X(04) VALUE SPACES.
031400         05  D-LABEL                   PIC X(34).
031500         05  D-COUNT                   PIC ZZZ,ZZZ,ZZ9.
031600         05  FILLER                    PIC X(03) VALUE SPACES.
031700         05  D-AMOUNT                  PIC ZZZ,ZZZ,ZZ9.99.
031800         05  FILLER                    PIC X(56) VALUE SPACES.
031900*
032000     01  RPT-USER-LINE.
032100         05  FILLER                    PIC X(04) VALUE SPACES.
032200         05  FILLER                    PIC X(10) VALUE "USER-ID: ".
032300         05  D-USER-ID                 PIC ZZZZZZZZ9.
032400         05  FILLER                    PIC X(04) VALUE SPACES.
032500         05  FILLER                    PIC X(08) VALUE "ORDERS: ".
032600         05  D-USER-ORDER-COUNT        PIC ZZZ,ZZ9.
032700         05  FILLER                    PIC X(04) VALUE SPACES.
032800         05  FILLER                    PIC X(16) VALUE "DELIVERED SPEND:".
032900         05  D-USER-DELIVERED-TOTAL    PIC ZZZ,ZZZ,ZZ9.99.
033000         05  FILLER                    PIC X(47) VALUE SPACES.
033100*
033200 PROCEDURE DIVISION.
033300*
033400 0000-MAIN-CONTROL.
033500*
033600     PERFORM 0010-GET-RUN-DATE-TIME.
033700     PERFORM 0100-OPEN-FILES.
033710     PERFORM 0110-WRITE-ERROR-LISTING-HEADING.
033800     PERFORM 1050-VALIDATE-ALL-USERS THRU 1059-EXIT.
033900     PERFORM 2000-ACCUMULATE-ORDER-STATS THRU 2099-EXIT.
034000     PERFORM 2500-GET-PROMOTION-COUNTS.
034100     PERFORM 2600-SORT-ORDERS-BY-USER THRU 2699-EXIT.
034200     PERFORM 3000-PROCESS-STATUS-REQUESTS THRU 3099-EXIT.
034300     PERFORM 4000-AUTO-CANCEL-SWEEP THRU 4099-EXIT.
034400     PERFORM 5000-APPLY-CANCELLATIONS THRU 5099-EXIT.
034500     PERFORM 8000-PRINT-STATS-REPORT THRU 8499-EXIT.
034600     PERFORM 0900-CLOSE-FILES.
034700*
034800     STOP RUN.
034900*-------------------------------------------------------------------------
035000*
035100 0010-GET-RUN-DATE-TIME.
035200*
035300     ACCEPT W-RUN-DATE-6 FROM DATE.
035400     ACCEPT GDTV-RUN-TIME FROM TIME.
035500*
035600* Y2K WINDOW - SEE CHANGE-LOG 12/29/98 ----------------------------------
035700     IF W-RUN-YY < 50
035800        MOVE 20 TO W-CENTURY
035900     ELSE
036000        MOVE 19 TO W-CENTURY.
036100*
036200     COMPUTE GDTV-RUN-CCYY = W-CENTURY * 100 + W-RUN-YY.
036300     MOVE W-RUN-MM TO GDTV-RUN-MM.
036400     MOVE W-RUN-DD TO GDTV-RUN-DD.
036500     COMPUTE GDTV-RUN-TIMESTAMP =
036600         GDTV-RUN-DATE * 1000000 + GDTV-RUN-TIME.
036700*
036800     PERFORM 0030-CHECK-LEAP-YEAR.
036900*-------------------------------------------------------------------------
037000*
037100 0030-CHECK-LEAP-YEAR.
037200*
037300* CLASSIC DIVISIBILITY TEST, KEPT FROM THE OLD ON-LINE DATE-ENTRY
037400* ROUTINE THIS COPYBOOK WAS LIFTED FROM - STILL USED TO SANITY-CHECK
037500* THAT THE OPERATING SYSTEM HANDED US A REAL CALENDAR DATE BEFORE WE
037600* START THE RUN.
037700*
037800     MOVE "N" TO W-GDTV-LEAP-YEAR.
037900     DIVIDE GDTV-RUN-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
038000         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
038100     IF GDTV-LEAP-YEAR-REMAINDER = 0
038200        MOVE "Y" TO W-GDTV-LEAP-YEAR.
038300     DIVIDE GDTV-RUN-CCYY BY 100 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
038400         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
038500     IF GDTV-LEAP-YEAR-REMAINDER = 0
038600        DIVIDE GDTV-RUN-CCYY BY 400 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
038700            REMAINDER GDTV-LEAP-YEAR-REMAINDER
038800        IF GDTV-LEAP-YEAR-REMAINDER NOT = 0
038900           MOVE "N" TO W-GDTV-LEAP-YEAR.
039000*-------------------------------------------------------------------------
039100*
039200 0100-OPEN-FILES.
039300*
039400     OPEN I-O   ORDER-FILE.
039500     OPEN INPUT ORDER-DETAIL-FILE.
039600     OPEN I-O   PRODUCT-DETAIL-FILE.
039700     OPEN I-O   USER-FILE.
039800     OPEN INPUT STATUS-REQUEST-FILE.
039900     OPEN OUTPUT STATUS-HISTORY-FILE.
040000     OPEN OUTPUT CANCEL-WORK-FILE.
040100     OPEN OUTPUT STATS-REPORT-FILE.
040200     OPEN OUTPUT ERROR-LISTING-FILE.
040300*-------------------------------------------------------------------------
040310*
040320 0110-WRITE-ERROR-LISTING-HEADING.
040330*
040340     MOVE SPACES TO ERROR-LISTING-RECORD.
040350     STRING "ERROR LISTING FOR RUN DATE " DELIMITED BY SIZE
040360            W-RUN-DATE-6-COMBINED         DELIMITED BY SIZE
040370         INTO ERROR-LISTING-RECORD.
040380     WRITE ERROR-LISTING-RECORD.
040390*-------------------------------------------------------------------------
040400*
040500 0900-CLOSE-FILES.
040600*
040700     CLOSE ORDER-FILE.
040800     CLOSE ORDER-DETAIL-FILE.
040900     CLOSE PRODUCT-DETAIL-FILE.
041000     CLOSE USER-FILE.
041100     CLOSE STATUS-REQUEST-FILE.
041200     CLOSE STATUS-HISTORY-FILE.
041300     CLOSE STATS-REPORT-FILE.
041400     CLOSE ERROR-LISTING-FILE.
041500*-------------------------------------------------------------------------
041600*
041700 1000-VALIDATE-ORDER-RECORD.
041800*
041900     MOVE "Y" TO W-RECORD-IS-VALID.
042000*
042100     IF ORD-ORDER-TOTAL < 0
042200        MOVE "N" TO W-RECORD-IS-VALID
042300        MOVE "ORDER-TOTAL IS NEGATIVE" TO W-ERROR-REASON.
042400     IF RECORD-IS-VALID AND ORD-FEE-SHIP < 0
042500        MOVE "N" TO W-RECORD-IS-VALID
042600        MOVE "FEE-SHIP IS NEGATIVE" TO W-ERROR-REASON.
042700     IF RECORD-IS-VALID AND ORD-VOUCHER-DISCOUNT < 0
042800        MOVE "N" TO W-RECORD-IS-VALID
042900        MOVE "VOUCHER-DISCOUNT IS NEGATIVE" TO W-ERROR-REASON.
043000     IF RECORD-IS-VALID AND ORD-ORDER-STATUS = SPACES
043100        MOVE "N" TO W-RECORD-IS-VALID
043200        MOVE "ORDER-STATUS IS BLANK" TO W-ERROR-REASON.
043300     IF RECORD-IS-VALID AND ORD-ORDER-CODE = SPACES
043400        MOVE "N" TO W-RECORD-IS-VALID
043500        MOVE "ORDER-CODE IS BLANK" TO W-ERROR-REASON.
043600     IF RECORD-IS-VALID AND ORD-SHIPPING-ADDRESS = SPACES
043700        MOVE "N" TO W-RECORD-IS-VALID
043800        MOVE "SHIPPING-ADDRESS IS BLANK" TO W-ERROR-REASON.
043900     IF RECORD-IS-VALID AND ORD-PAYMENT-METHOD = SPACES
044000        MOVE "N" TO W-RECORD-IS-VALID
044100        MOVE "PAYMENT-METHOD IS BLANK" TO W-ERROR-REASON.
044200*
044300     IF NOT RECORD-IS-VALID
044400        MOVE "ORDER"      TO W-ERROR-RECORD-TYPE
044500        MOVE ORD-ORDER-ID TO W-ERROR-KEY
044600        PERFORM 1200-WRITE-ERROR-LINE.
044700*-------------------------------------------------------------------------
044800*
044900 1050-VALIDATE-ALL-USERS.
045000*
045100* FULL PRE-PASS OVER THE USER MASTER, REQUIRED BEFORE ANY ORDER
045200* PROCESSING SO A BAD CUSTOMER RECORD SHOWS UP ON THE ERROR LISTING
045300* EVEN IF IT IS NEVER RANDOM-READ LATER IN THE RUN.
045400*
045500     MOVE "N" TO W-USERS-END-OF-FILE.
045700*
045800 1051-READ-USER-SEQUENTIAL.
045900*
046000     READ USER-FILE NEXT RECORD
046100         AT END
046200             MOVE "Y" TO W-USERS-END-OF-FILE.
046300*
046400     IF NOT USERS-END-OF-FILE
046500        PERFORM 1100-VALIDATE-USER-RECORD THRU 1149-EXIT
046600        GO TO 1051-READ-USER-SEQUENTIAL.
046700*
046800 1059-EXIT.
046900     EXIT.
047000*-------------------------------------------------------------------------
047100*
047200 1100-VALIDATE-USER-RECORD.
047300*
047400     MOVE "Y" TO W-RECORD-IS-VALID.
047500*
047600     IF USR-USER-NAME = SPACES
047700        MOVE "N" TO W-RECORD-IS-VALID
047800        MOVE "USER-NAME IS BLANK" TO W-ERROR-REASON.
047900*
048000     IF RECORD-IS-VALID
048100        PERFORM 1160-CHECK-EMAIL-FORMAT.
048200*
048300     IF RECORD-IS-VALID
048400        PERFORM 1150-CHECK-PHONE-FORMAT
048500        IF NOT PHONE-FORMAT-OK
048600           MOVE "N" TO W-RECORD-IS-VALID
048700           MOVE "PHONE-NUMBER NOT 10-15 DIGITS" TO W-ERROR-REASON.
048800*
048900     IF NOT RECORD-IS-VALID
049000        MOVE "USER"        TO W-ERROR-RECORD-TYPE
049100        MOVE USR-USER-ID   TO W-ERROR-KEY
049200        PERFORM 1200-WRITE-ERROR-LINE.
049300*
049400 1149-EXIT.
049500     EXIT.
049600*-------------------------------------------------------------------------
049700*
049800 1150-CHECK-PHONE-FORMAT.
049900*
050000     MOVE "Y" TO W-PHONE-FORMAT-OK.
050100     MOVE 0   TO W-PHONE-DIGIT-COUNT.
050200     MOVE 1   TO W-PHONE-INDEX.
050300*
050400     PERFORM 1155-COUNT-ONE-PHONE-CHAR
050500         VARYING W-PHONE-INDEX FROM 1 BY 1
050600         UNTIL W-PHONE-INDEX > 15.
050700*
050800     IF W-PHONE-DIGIT-COUNT < 10 OR W-PHONE-DIGIT-COUNT > 15
050900        MOVE "N" TO W-PHONE-FORMAT-OK.
051000*-------------------------------------------------------------------------
051100*
051200 1155-COUNT-ONE-PHONE-CHAR.
051300*
051400     IF USR-PHONE-NUMBER(W-PHONE-INDEX:1) NOT = SPACE
051500        IF USR-PHONE-NUMBER(W-PHONE-INDEX:1) NOT NUMERIC
051600           MOVE "N" TO W-PHONE-FORMAT-OK
051700        ELSE
051800           ADD 1 TO W-PHONE-DIGIT-COUNT.
051900*-------------------------------------------------------------------------
052000*
052100 1160-CHECK-EMAIL-FORMAT.
052200*
052300     IF USR-USER-EMAIL = SPACES
052400        MOVE "N" TO W-RECORD-IS-VALID
052500        MOVE "USER-EMAIL IS BLANK" TO W-ERROR-REASON
052600     ELSE
052700        MOVE 0 TO W-EMAIL-AT-COUNT
052800        MOVE 0 TO W-EMAIL-DOT-COUNT
052900        INSPECT USR-USER-EMAIL TALLYING W-EMAIL-AT-COUNT FOR ALL "@"
053000        INSPECT USR-USER-EMAIL TALLYING W-EMAIL-DOT-COUNT FOR ALL "."
053100        IF W-EMAIL-AT-COUNT = 0 OR W-EMAIL-DOT-COUNT = 0
053200           MOVE "N" TO W-RECORD-IS-VALID
053300           MOVE "USER-EMAIL FORMAT INVALID" TO W-ERROR-REASON.
053400*-------------------------------------------------------------------------
053500*
053600 1200-WRITE-ERROR-LINE.
053700*
053800     MOVE SPACES TO ERROR-LISTING-RECORD.
053900     STRING W-ERROR-RECORD-TYPE   DELIMITED BY SIZE
054000            " "                  DELIMITED BY SIZE
054100            W-ERROR-KEY           DELIMITED BY SIZE
054200            " - "                DELIMITED BY SIZE
054300            W-ERROR-REASON        DELIMITED BY SIZE
054400         INTO ERROR-LISTING-RECORD.
054500     WRITE ERROR-LISTING-RECORD.
054600*-------------------------------------------------------------------------
054700*
054800 2000-ACCUMULATE-ORDER-STATS.
054900*
054910* ZERO THE 15 COUNTERS AND 9 MONEY FIELDS THROUGH THE TABLE
054920* REDEFINITIONS RATHER THAN A LONG NAME-BY-NAME MOVE LIST.
054930     PERFORM 2005-ZERO-ONE-STAT-COUNTER
054940         VARYING W-ZERO-INDEX FROM 1 BY 1
054950         UNTIL W-ZERO-INDEX > 15.
054960     PERFORM 2006-ZERO-ONE-STAT-MONEY
054970         VARYING W-ZERO-INDEX FROM 1 BY 1
054980         UNTIL W-ZERO-INDEX > 9.
056100*
056200     MOVE "N" TO W-ORDER-END-OF-FILE.
056300     COPY "PL-READ-ORDER-NEXT.CBL".
056400*
056500 2010-ACCUMULATE-LOOP.
056600*
056700     IF NOT ORDER-END-OF-FILE
056800        PERFORM 1000-VALIDATE-ORDER-RECORD
056900        IF RECORD-IS-VALID
057000           PERFORM 2100-ACCUMULATE-ONE-ORDER
057100           PERFORM 2700-CROSS-CHECK-VOUCHER
057200        END-IF
057300        PERFORM READ-ORDER-NEXT-RECORD
057400        GO TO 2010-ACCUMULATE-LOOP.
057500*
057600 2099-EXIT.
057700     EXIT.
057800*-------------------------------------------------------------------------
057810*
057820 2005-ZERO-ONE-STAT-COUNTER.
057830*
057840     MOVE 0 TO ST-COUNTER-TABLE(W-ZERO-INDEX).
057850*-------------------------------------------------------------------------
057860*
057870 2006-ZERO-ONE-STAT-MONEY.
057880*
057890     MOVE 0 TO ST-MONEY-TABLE(W-ZERO-INDEX).
057900*-------------------------------------------------------------------------
057910*
058000 2100-ACCUMULATE-ONE-ORDER.
058100*
058200     ADD 1 TO ST-TOTAL-ORDER-COUNT.
058300     ADD ORD-ORDER-TOTAL TO ST-TOTAL-REVENUE.
058400*
058500     IF ORD-ORDER-DATE = GDTV-RUN-DATE
058600        ADD 1 TO ST-TODAY-ORDER-COUNT
058700        ADD ORD-ORDER-TOTAL TO ST-TODAY-REVENUE.
058800     IF ORD-ORDER-DATE-CCYY = GDTV-RUN-CCYY
058900        AND ORD-ORDER-DATE-MM = GDTV-RUN-MM
059000        ADD 1 TO ST-MONTH-ORDER-COUNT
059100        ADD ORD-ORDER-TOTAL TO ST-MONTH-REVENUE.
059200     IF ORD-ORDER-DATE-CCYY = GDTV-RUN-CCYY
059300        ADD 1 TO ST-YEAR-ORDER-COUNT
059400        ADD ORD-ORDER-TOTAL TO ST-YEAR-REVENUE.
059500*
059600     IF ORD-STATUS-DELIVERED
059700        ADD 1 TO ST-DELIVERED-COUNT
059800        ADD ORD-ORDER-TOTAL TO ST-DELIVERED-REVENUE
059900        IF ORD-ORDER-DATE = GDTV-RUN-DATE
060000           ADD 1 TO ST-DELIVERED-TODAY-COUNT
060100           ADD ORD-ORDER-TOTAL TO ST-DELIVERED-TODAY-REVENUE
060200        END-IF
060300        IF ORD-ORDER-DATE-CCYY = GDTV-RUN-CCYY
060400              AND ORD-ORDER-DATE-MM = GDTV-RUN-MM
060500           ADD 1 TO ST-DELIVERED-MONTH-COUNT
060600           ADD ORD-ORDER-TOTAL TO ST-DELIVERED-MONTH-REVENUE
060700        END-IF
060800        IF ORD-ORDER-DATE-CCYY = GDTV-RUN-CCYY
060900           ADD 1 TO ST-DELIVERED-YEAR-COUNT
061000           ADD ORD-ORDER-TOTAL TO ST-DELIVERED-YEAR-REVENUE
061100        END-IF.
061200*
061300     IF ORD-STATUS-CANCELED
061400        ADD 1 TO ST-CANCELED-COUNT
061500        IF ORD-ORDER-DATE = GDTV-RUN-DATE
061600           ADD 1 TO ST-CANCELED-TODAY-COUNT
061700        END-IF
061800        IF ORD-ORDER-DATE-CCYY = GDTV-RUN-CCYY
061900              AND ORD-ORDER-DATE-MM = GDTV-RUN-MM
062000           ADD 1 TO ST-CANCELED-MONTH-COUNT
062100        END-IF
062200        IF ORD-ORDER-DATE-CCYY = GDTV-RUN-CCYY
062300           ADD 1 TO ST-CANCELED-YEAR-COUNT
062400        END-IF.
062500*
062600     IF ORD-HAS-PROMO-ITEM-YES
062700        ADD 1 TO ST-PROMO-ORDER-COUNT
062800        ADD ORD-ORDER-TOTAL TO ST-PROMO-REVENUE.
062900*-------------------------------------------------------------------------
063000*
063100 2500-GET-PROMOTION-COUNTS.
063200*
063300     MOVE "C" TO WS-PRICE-MODE.
063400     MOVE 0   TO WS-PRODUCT-ID.
063500     CALL "PROMOPRC" USING WS-PRICE-MODE WS-PRODUCT-ID WS-FINAL-PRICE
063600                           WS-ACTIVE-PROMO-COUNT WS-UPCOMING-PROMO-COUNT.
063700     MOVE WS-ACTIVE-PROMO-COUNT   TO ST-ACTIVE-PROMO-COUNT.
063800     MOVE WS-UPCOMING-PROMO-COUNT TO ST-UPCOMING-PROMO-COUNT.
063900*-------------------------------------------------------------------------
064000*
064100 2600-SORT-ORDERS-BY-USER.
064150*
064160* ORDER-RECORD AND USER-SORT-RECORD ARE DIFFERENT LAYOUTS, SO THIS
064170* SORT USES AN INPUT PROCEDURE TO LIFT OUT JUST THE FOUR FIELDS
064180* SECTION 4 NEEDS RATHER THAN A STRAIGHT USING TRANSFER (REQ 1355).
064200*
064210     CLOSE ORDER-FILE.
064300     SORT USER-SORT-FILE
064400         ON ASCENDING KEY USRT-USER-ID
064450         INPUT PROCEDURE IS 2610-RELEASE-ORDERS-FOR-SORT THRU
064460             2619-EXIT
064700         GIVING USER-WORK-FILE.
064800     OPEN I-O ORDER-FILE.
064900*
065000 2699-EXIT.
065100     EXIT.
065150*-------------------------------------------------------------------------
065160*
065170 2610-RELEASE-ORDERS-FOR-SORT.
065180*
065190     OPEN INPUT ORDER-FILE.
065200     MOVE "N" TO W-ORDER-END-OF-FILE.
065210     PERFORM 2620-RELEASE-ONE-ORDER
065220         UNTIL ORDER-END-OF-FILE.
065230     CLOSE ORDER-FILE.
065240*
065250 2619-EXIT.
065260     EXIT.
065270*-------------------------------------------------------------------------
065280*
065290 2620-RELEASE-ONE-ORDER.
065300*
065310     READ ORDER-FILE NEXT RECORD
065320         AT END
065330             MOVE "Y" TO W-ORDER-END-OF-FILE.
065340*
065350     IF NOT ORDER-END-OF-FILE
065360        MOVE ORD-USER-ID      TO USRT-USER-ID
065370        MOVE ORD-ORDER-DATE   TO USRT-ORDER-DATE
065380        MOVE ORD-ORDER-STATUS TO USRT-ORDER-STATUS
065390        MOVE ORD-ORDER-TOTAL  TO USRT-ORDER-TOTAL
065400        RELEASE USER-SORT-RECORD.
065410*-------------------------------------------------------------------------
065420*
065430 2700-CROSS-CHECK-VOUCHER.
065500*
065600     IF ORD-VOUCHER-ID NOT = 0
065800        MOVE ORD-USER-ID      TO W-LOOKUP-USER-ID
065900        COPY "PL-LOOK-FOR-USER-RECORD.CBL".
066000        IF FOUND-USER-RECORD
066100           MOVE USR-CUSTOMER-GROUP TO WS-CUSTOMER-GROUP
066200           MOVE ORD-ORDER-TOTAL    TO WS-ORDER-VALUE
066300           MOVE ORD-VOUCHER-ID     TO WS-CHECK-VOUCHER-ID
066400           CALL "VCHRELIG" USING WS-CUSTOMER-GROUP WS-ORDER-VALUE
066500                                  WS-CHECK-VOUCHER-ID WS-ELIGIBLE-COUNT
066600                                  WS-FIRST-VOUCHER-ID
066700                                  WS-FIRST-VOUCHER-CODE
066800                                  WS-CHECKED-VOUCHER-OK
066900           IF WS-CHECKED-VOUCHER-OK NOT = "Y"
067000              MOVE "ORDER"            TO W-ERROR-RECORD-TYPE
067100              MOVE ORD-ORDER-ID       TO W-ERROR-KEY
067200              MOVE "VOUCHER NOT ELIGIBLE FOR THIS CUSTOMER/ORDER"
067300                                      TO W-ERROR-REASON
067400              PERFORM 1200-WRITE-ERROR-LINE
067500           END-IF
067600        END-IF.
067700*-------------------------------------------------------------------------
067800*
067900 3000-PROCESS-STATUS-REQUESTS.
068000*
068100     MOVE "N" TO W-STREQ-END-OF-FILE.
068200     COPY "PL-READ-STREQ-NEXT.CBL".
068300*
068400 3010-PROCESS-LOOP.
068500*
068600     IF NOT STREQ-END-OF-FILE
068700        IF REQ-IS-STATUS-CHANGE
068800           PERFORM 3100-APPLY-STATUS-CHANGE THRU 3199-EXIT
068900        ELSE
069000           IF REQ-IS-CANCELLATION
069100              PERFORM 3200-QUEUE-CANCEL-REQUEST THRU 3299-EXIT
069200           ELSE
069300              MOVE "STATUS-REQ"  TO W-ERROR-RECORD-TYPE
069400              MOVE REQ-ORDER-ID  TO W-ERROR-KEY
069500              MOVE "UNKNOWN REQUEST-TYPE" TO W-ERROR-REASON
069600              PERFORM 1200-WRITE-ERROR-LINE
069700           END-IF
069800        END-IF
069900        PERFORM READ-STREQ-NEXT-RECORD
070000        GO TO 3010-PROCESS-LOOP.
070100*
070200 3099-EXIT.
070300     EXIT.
070400*-------------------------------------------------------------------------
070500*
070600 3100-APPLY-STATUS-CHANGE.
070700*
070800     MOVE "N" TO W-TRANSITION-IS-VALID.
070900     MOVE REQ-ORDER-ID TO ORD-ORDER-ID.
071000     READ ORDER-FILE RECORD
071100         INVALID KEY
071200             MOVE "STATUS-REQ"  TO W-ERROR-RECORD-TYPE
071300             MOVE REQ-ORDER-ID  TO W-ERROR-KEY
071400             MOVE "ORDER NOT ON FILE" TO W-ERROR-REASON
071500             PERFORM 1200-WRITE-ERROR-LINE.
071600*
071700     IF ORD-ORDER-ID = REQ-ORDER-ID
071800        IF REQ-NEW-STATUS NOT = "PENDING"    AND
071900           REQ-NEW-STATUS NOT = "CONFIRMED"  AND
072000           REQ-NEW-STATUS NOT = "PROCESSING" AND
072100           REQ-NEW-STATUS NOT = "SHIPPED"    AND
072200           REQ-NEW-STATUS NOT = "DELIVERED"  AND
072300           REQ-NEW-STATUS NOT = "CANCELED"
072400              MOVE "STATUS-REQ"  TO W-ERROR-RECORD-TYPE
072500              MOVE REQ-ORDER-ID  TO W-ERROR-KEY
072600              MOVE "UNKNOWN STATUS VALUE" TO W-ERROR-REASON
072700              PERFORM 1200-WRITE-ERROR-LINE
072800        ELSE
072900           PERFORM 3150-VALIDATE-TRANSITION
073000           IF TRANSITION-IS-VALID
073100              MOVE REQ-NEW-STATUS TO ORD-ORDER-STATUS
073200              IF ORD-STATUS-SHIPPED
073300                 MOVE REQ-TRACKING-NUMBER TO ORD-TRACKING-NUMBER
073400              END-IF
073500              REWRITE ORDER-RECORD
073600              PERFORM 3180-WRITE-STATUS-HISTORY
073700           ELSE
073800              MOVE "STATUS-REQ"  TO W-ERROR-RECORD-TYPE
073900              MOVE REQ-ORDER-ID  TO W-ERROR-KEY
074000              MOVE "INVALID STATUS TRANSITION" TO W-ERROR-REASON
074100              PERFORM 1200-WRITE-ERROR-LINE
074200           END-IF
074300        END-IF.
074400*
074500 3199-EXIT.
074600     EXIT.
074700*-------------------------------------------------------------------------
074800*
074900 3150-VALIDATE-TRANSITION.
075000*
075100     MOVE "N" TO W-TRANSITION-IS-VALID.
075200*
075300     IF ORD-STATUS-PENDING
075400        IF REQ-NEW-STATUS = "CONFIRMED" OR REQ-NEW-STATUS = "CANCELED"
075500           MOVE "Y" TO W-TRANSITION-IS-VALID.
075600     IF ORD-STATUS-CONFIRMED
075700        IF REQ-NEW-STATUS = "PROCESSING" OR REQ-NEW-STATUS = "CANCELED"
075800           MOVE "Y" TO W-TRANSITION-IS-VALID.
075900     IF ORD-STATUS-PROCESSING
076000        IF REQ-NEW-STATUS = "SHIPPED" OR REQ-NEW-STATUS = "CANCELED"
076100           MOVE "Y" TO W-TRANSITION-IS-VALID.
076200     IF ORD-STATUS-SHIPPED
076300        IF REQ-NEW-STATUS = "DELIVERED"
076400           MOVE "Y" TO W-TRANSITION-IS-VALID.
076500*-------------------------------------------------------------------------
076600*
076700 3180-WRITE-STATUS-HISTORY.
076800*
076900     MOVE SPACES                    TO STATUS-HISTORY-RECORD.
077000     MOVE ORD-ORDER-ID              TO STH-ORDER-ID.
077100     MOVE ORD-ORDER-STATUS          TO STH-NEW-STATUS.
077200     MOVE GDTV-RUN-TIMESTAMP        TO STH-CHANGED-AT.
077300     MOVE REQ-TRACKING-NUMBER       TO STH-TRACKING-NUMBER.
077400     MOVE REQ-CANCEL-REASON         TO STH-CANCEL-REASON.
077500     MOVE REQ-CHANGED-BY-USER-ID    TO STH-CHANGED-BY-USER-ID.
077600     MOVE REQ-CHANGED-BY-NAME       TO STH-CHANGED-BY-NAME.
077700     IF ORD-STATUS-DELIVERED
077800        MOVE GDTV-RUN-TIMESTAMP     TO STH-DELIVERED-AT.
077900     WRITE STATUS-HISTORY-RECORD.
078000*-------------------------------------------------------------------------
078100*
078200 3200-QUEUE-CANCEL-REQUEST.
078300*
078400     MOVE REQ-ORDER-ID TO ORD-ORDER-ID.
078500     READ ORDER-FILE RECORD
078600         INVALID KEY
078700             MOVE "STATUS-REQ"  TO W-ERROR-RECORD-TYPE
078800             MOVE REQ-ORDER-ID  TO W-ERROR-KEY
078900             MOVE "ORDER NOT ON FILE" TO W-ERROR-REASON
079000             PERFORM 1200-WRITE-ERROR-LINE.
079100*
079200     IF ORD-ORDER-ID = REQ-ORDER-ID
079300        IF NOT ORD-STATUS-PENDING
079400           MOVE "STATUS-REQ"  TO W-ERROR-RECORD-TYPE
079500           MOVE REQ-ORDER-ID  TO W-ERROR-KEY
079600           MOVE "CANCEL REQUEST - ORDER NOT PENDING" TO W-ERROR-REASON
079700           PERFORM 1200-WRITE-ERROR-LINE
079800        ELSE
079900           MOVE SPACES                 TO CANCEL-WORK-RECORD
080000           MOVE REQ-ORDER-ID           TO CAN-ORDER-ID
080100           MOVE REQ-CANCEL-REASON      TO CAN-REASON
080200           MOVE REQ-CHANGED-BY-USER-ID TO CAN-CHANGED-BY-USER-ID
080300           MOVE REQ-CHANGED-BY-NAME    TO CAN-CHANGED-BY-NAME
080400           WRITE CANCEL-WORK-RECORD
080500        END-IF.
080600*
080700 3299-EXIT.
080800     EXIT.
080900*-------------------------------------------------------------------------
081000*
081100 4000-AUTO-CANCEL-SWEEP.
081200*
081300     CLOSE ORDER-FILE.
081400     OPEN INPUT ORDER-FILE.
081500     MOVE "N" TO W-ORDER-END-OF-FILE.
081600     COPY "PL-READ-ORDER-NEXT.CBL".
081700*
081800 4010-SWEEP-LOOP.
081900*
082000     IF NOT ORDER-END-OF-FILE
082100        PERFORM 4050-CHECK-ONE-ORDER-OVERDUE
082200        PERFORM READ-ORDER-NEXT-RECORD
082300        GO TO 4010-SWEEP-LOOP.
082400*
082500     CLOSE ORDER-FILE.
082600     OPEN I-O ORDER-FILE.
082700*
082800 4099-EXIT.
082900     EXIT.
083000*-------------------------------------------------------------------------
083100*
083200 4050-CHECK-ONE-ORDER-OVERDUE.
083300*
083400     MOVE "N" TO W-ORDER-IS-OVERDUE.
083500*
083600     IF ORD-STATUS-PENDING AND ORD-PAYMENT-IS-VNPAY
083700        IF GDTV-RUN-DATE > ORD-ORDER-DATE
083800           MOVE "Y" TO W-ORDER-IS-OVERDUE
083900        ELSE
084000           IF GDTV-RUN-DATE = ORD-ORDER-DATE AND
084100              GDTV-RUN-TIME >= 120000
084200              MOVE "Y" TO W-ORDER-IS-OVERDUE
084300           END-IF
084400        END-IF.
084500*
084600     IF ORDER-IS-OVERDUE
084700        MOVE SPACES      TO CANCEL-WORK-RECORD
084800        MOVE ORD-ORDER-ID TO CAN-ORDER-ID
084900        MOVE "Automatically cancel due to overdue VNPay payment"
085000                          TO CAN-REASON
085100        MOVE 0            TO CAN-CHANGED-BY-USER-ID
085200        MOVE SPACES        TO CAN-CHANGED-BY-NAME
085300        WRITE CANCEL-WORK-RECORD.
085400*-------------------------------------------------------------------------
085500*
085600 5000-APPLY-CANCELLATIONS.
085700*
085800     CLOSE CANCEL-WORK-FILE.
085900     SORT CANCEL-SORT-FILE
086000         ON ASCENDING KEY CANSRT-ORDER-ID
086100         USING CANCEL-WORK-FILE
086200         GIVING CANCEL-SORTED-FILE.
086300*
086400     OPEN INPUT CANCEL-SORTED-FILE.
086500     MOVE "N" TO W-CANCEL-SORT-END-OF-FILE.
086600     MOVE "N" TO W-ORDT-END-OF-FILE.
086700     COPY "PL-READ-ORDER-DETAIL-NEXT.CBL".
086800     PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
086900*
087000 5010-CANCEL-LOOP.
087100*
087200     READ CANCEL-SORTED-FILE NEXT RECORD
087300         AT END
087400             MOVE "Y" TO W-CANCEL-SORT-END-OF-FILE.
087500*
087600     IF NOT CANCEL-SORT-END-OF-FILE
087700        PERFORM 5100-APPLY-ONE-CANCELLATION THRU 5199-EXIT
087800        GO TO 5010-CANCEL-LOOP.
087900*
088000     CLOSE CANCEL-SORTED-FILE.
088100*
088200 5099-EXIT.
088300     EXIT.
088400*-------------------------------------------------------------------------
088500*
088600 5100-APPLY-ONE-CANCELLATION.
088700*
088800     MOVE CANS-ORDER-ID TO ORD-ORDER-ID.
088900     READ ORDER-FILE RECORD
089000         INVALID KEY
089100             MOVE "CANCEL"      TO W-ERROR-RECORD-TYPE
089200             MOVE CANS-ORDER-ID TO W-ERROR-KEY
089300             MOVE "CANCEL CANDIDATE - ORDER NOT FOUND" TO W-ERROR-REASON
089400             PERFORM 1200-WRITE-ERROR-LINE.
089500*
089600     IF ORD-ORDER-ID = CANS-ORDER-ID
089700        MOVE "CANCELED" TO ORD-ORDER-STATUS
089800        REWRITE ORDER-RECORD
089900        PERFORM 3250-RESTORE-LINE-ITEM-STOCK THRU 3259-EXIT
090000            UNTIL ORDT-END-OF-FILE OR ODT-ORDER-ID > CANS-ORDER-ID
090100        MOVE SPACES              TO STATUS-HISTORY-RECORD
090200        MOVE CANS-ORDER-ID       TO STH-ORDER-ID
090300        MOVE "CANCELED"          TO STH-NEW-STATUS
090400        MOVE GDTV-RUN-TIMESTAMP  TO STH-CHANGED-AT
090500        MOVE CANS-REASON         TO STH-CANCEL-REASON
090600        MOVE CANS-CHANGED-BY-USER-ID TO STH-CHANGED-BY-USER-ID
090700        MOVE CANS-CHANGED-BY-NAME    TO STH-CHANGED-BY-NAME
090800        WRITE STATUS-HISTORY-RECORD
090900     END-IF.
091000*
091100 5199-EXIT.
091200     EXIT.
091300*-------------------------------------------------------------------------
091400*
091500 3250-RESTORE-LINE-ITEM-STOCK.
091600*
091700     IF NOT ORDT-END-OF-FILE AND ODT-ORDER-ID = CANS-ORDER-ID
091800        MOVE ODT-PRODUCT-DETAIL-ID TO W-LOOKUP-PRODUCT-DETAIL-ID
091900        COPY "PL-LOOK-FOR-PRODUCT-DETAIL-RECORD.CBL"
092000        IF FOUND-PRDT-RECORD
092100           ADD ODT-QUANTITY TO PDT-STOCK-QUANTITY
092200           REWRITE PRODUCT-DETAIL-RECORD
092300        END-IF
092400        IF ODT-GIFT-PRODUCT-DETAIL-ID NOT = 0
092500           MOVE ODT-GIFT-PRODUCT-DETAIL-ID TO W-LOOKUP-PRODUCT-DETAIL-ID
092600           COPY "PL-LOOK-FOR-PRODUCT-DETAIL-RECORD.CBL"
092700           IF FOUND-PRDT-RECORD
092800              ADD ODT-GIFTED-QUANTITY TO PDT-STOCK-QUANTITY
092900              REWRITE PRODUCT-DETAIL-RECORD
093000           END-IF
093100        END-IF
093200        PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
093300*
093400 3259-EXIT.
093500     EXIT.
093600*-------------------------------------------------------------------------
093700*
093800 8000-PRINT-STATS-REPORT.
093900*
094000     MOVE 0  TO W-PAGE-NUMBER.
094100     MOVE 99 TO W-PRINTED-LINES.
094200     PERFORM 8010-PRINT-HEADINGS.
094300     PERFORM 8100-PRINT-SECTION-1.
094400     PERFORM 8200-PRINT-SECTION-2.
094500     PERFORM 8300-PRINT-SECTION-3.
094600     PERFORM 8400-PRINT-SECTION-4 THRU 8449-EXIT.
094700     PERFORM 8450-COMPUTE-REPEAT-RATE.
094800     PERFORM 8460-PRINT-REPEAT-RATE.
094900*
095000 8499-EXIT.
095100     EXIT.
095200*-------------------------------------------------------------------------
095300*
095400 8010-PRINT-HEADINGS.
095500*
095600     IF PAGE-FULL
095700        ADD 1 TO W-PAGE-NUMBER.
095800     MOVE W-PAGE-NUMBER  TO D-PAGE-NUMBER.
095900     MOVE RPT-TITLE      TO STATS-REPORT-RECORD.
096000     WRITE STATS-REPORT-RECORD AFTER ADVANCING PAGE.
096100     MOVE GDTV-RUN-DATE   TO D-RUN-DATE.
096200     MOVE RPT-RUN-DATE-LINE TO STATS-REPORT-RECORD.
096300     WRITE STATS-REPORT-RECORD AFTER ADVANCING 2.
096400     MOVE 3 TO W-PRINTED-LINES.
096500*-------------------------------------------------------------------------
096600*
096700 8100-PRINT-SECTION-1.
096800*
096900     MOVE SPACES TO RPT-SECTION-HEADING.
097000     MOVE "SECTION 1 - ORDER TOTALS" TO D-SECTION-TITLE.
097100     MOVE RPT-SECTION-HEADING TO STATS-REPORT-RECORD.
097200     WRITE STATS-REPORT-RECORD AFTER ADVANCING 2.
097300*
097400     MOVE "TOTAL ORDERS"              TO D-LABEL.
097500     MOVE ST-TOTAL-ORDER-COUNT        TO D-COUNT.
097600     MOVE ST-TOTAL-REVENUE            TO D-AMOUNT.
097700     PERFORM 8900-WRITE-LABEL-LINE.
097800     MOVE "ORDERS TODAY"              TO D-LABEL.
097900     MOVE ST-TODAY-ORDER-COUNT        TO D-COUNT.
098000     MOVE ST-TODAY-REVENUE            TO D-AMOUNT.
098100     PERFORM 8900-WRITE-LABEL-LINE.
098200     MOVE "ORDERS THIS MONTH"         TO D-LABEL.
098300     MOVE ST-MONTH-ORDER-COUNT        TO D-COUNT.
098400     MOVE ST-MONTH-REVENUE            TO D-AMOUNT.
098500     PERFORM 8900-WRITE-LABEL-LINE.
098600     MOVE "ORDERS THIS YEAR"          TO D-LABEL.
098700     MOVE ST-YEAR-ORDER-COUNT         TO D-COUNT.
098800     MOVE ST-YEAR-REVENUE             TO D-AMOUNT.
098900     PERFORM 8900-WRITE-LABEL-LINE.
099000*-------------------------------------------------------------------------
099100*
099200 8200-PRINT-SECTION-2.
099300*
099400     MOVE SPACES TO RPT-SECTION-HEADING.
099500     MOVE "SECTION 2 - COMPLETED AND CANCELED ORDERS"
099600                              TO D-SECTION-TITLE.
099700     MOVE RPT-SECTION-HEADING TO STATS-REPORT-RECORD.
099800     WRITE STATS-REPORT-RECORD AFTER ADVANCING 2.
099900*
100000     MOVE "DELIVERED - OVERALL"       TO D-LABEL.
100100     MOVE ST-DELIVERED-COUNT          TO D-COUNT.
100200     MOVE ST-DELIVERED-REVENUE        TO D-AMOUNT.
100300     PERFORM 8900-WRITE-LABEL-LINE.
100400     MOVE "DELIVERED - TODAY"         TO D-LABEL.
100500     MOVE ST-DELIVERED-TODAY-COUNT    TO D-COUNT.
100600     MOVE ST-DELIVERED-TODAY-REVENUE  TO D-AMOUNT.
100700     PERFORM 8900-WRITE-LABEL-LINE.
100800     MOVE "DELIVERED - THIS MONTH"    TO D-LABEL.
100900     MOVE ST-DELIVERED-MONTH-COUNT    TO D-COUNT.
101000     MOVE ST-DELIVERED-MONTH-REVENUE  TO D-AMOUNT.
101100     PERFORM 8900-WRITE-LABEL-LINE.
101200     MOVE "DELIVERED - THIS YEAR"     TO D-LABEL.
101300     MOVE ST-DELIVERED-YEAR-COUNT     TO D-COUNT.
101400     MOVE ST-DELIVERED-YEAR-REVENUE   TO D-AMOUNT.
101500     PERFORM 8900-WRITE-LABEL-LINE.
101600     MOVE "CANCELED - OVERALL"        TO D-LABEL.
101700     MOVE ST-CANCELED-COUNT           TO D-COUNT.
101800     MOVE 0                           TO D-AMOUNT.
101900     PERFORM 8900-WRITE-LABEL-LINE.
102000     MOVE "CANCELED - TODAY"          TO D-LABEL.
102100     MOVE ST-CANCELED-TODAY-COUNT     TO D-COUNT.
102200     PERFORM 8900-WRITE-LABEL-LINE.
102300     MOVE "CANCELED - THIS MONTH"     TO D-LABEL.
102400     MOVE ST-CANCELED-MONTH-COUNT     TO D-COUNT.
102500     PERFORM 8900-WRITE-LABEL-LINE.
102600     MOVE "CANCELED - THIS YEAR"      TO D-LABEL.
102700     MOVE ST-CANCELED-YEAR-COUNT      TO D-COUNT.
102800     PERFORM 8900-WRITE-LABEL-LINE.
102900*-------------------------------------------------------------------------
103000*
103100 8300-PRINT-SECTION-3.
103200*
103300     MOVE SPACES TO RPT-SECTION-HEADING.
103400     MOVE "SECTION 3 - PROMOTIONS" TO D-SECTION-TITLE.
103500     MOVE RPT-SECTION-HEADING TO STATS-REPORT-RECORD.
103600     WRITE STATS-REPORT-RECORD AFTER ADVANCING 2.
103700*
103800     MOVE "ORDERS WITH PROMOTED ITEMS" TO D-LABEL.
103900     MOVE ST-PROMO-ORDER-COUNT         TO D-COUNT.
104000     MOVE ST-PROMO-REVENUE             TO D-AMOUNT.
104100     PERFORM 8900-WRITE-LABEL-LINE.
104200     MOVE "ACTIVE PROMOTIONS"          TO D-LABEL.
104300     MOVE ST-ACTIVE-PROMO-COUNT        TO D-COUNT.
104400     MOVE 0                            TO D-AMOUNT.
104500     PERFORM 8900-WRITE-LABEL-LINE.
104600     MOVE "UPCOMING PROMOTIONS"        TO D-LABEL.
104700     MOVE ST-UPCOMING-PROMO-COUNT      TO D-COUNT.
104800     PERFORM 8900-WRITE-LABEL-LINE.
104900*-------------------------------------------------------------------------
105000*
105100 8400-PRINT-SECTION-4.
105200*
105300     MOVE SPACES TO RPT-SECTION-HEADING.
105400     MOVE "SECTION 4 - PER-USER ORDER AND DELIVERY TOTALS"
105500                              TO D-SECTION-TITLE.
105600     MOVE RPT-SECTION-HEADING TO STATS-REPORT-RECORD.
105700     WRITE STATS-REPORT-RECORD AFTER ADVANCING 2.
105800*
105900     MOVE 0 TO W-GRAND-ORDER-COUNT W-GRAND-DELIVERED-TOTAL
106000               W-CUSTOMERS-WITH-ORDER-YR W-CUSTOMERS-REPEAT-YR
106100               W-SUM-USER-YEAR-TOTALS.
106200*
106300     OPEN INPUT USER-WORK-FILE.
106400     MOVE "N" TO W-USER-SORT-END-OF-FILE.
106500     READ USER-WORK-FILE NEXT RECORD
106600         AT END MOVE "Y" TO W-USER-SORT-END-OF-FILE.
106700*
106800     IF USER-SORT-END-OF-FILE
106900        MOVE "NO ORDERS ON FILE" TO RPT-SECTION-HEADING
107000        MOVE RPT-SECTION-HEADING TO STATS-REPORT-RECORD
107100        WRITE STATS-REPORT-RECORD AFTER ADVANCING 1
107200     ELSE
107300        PERFORM 8410-PRINT-ONE-USER-GROUP THRU 8419-EXIT
107400            UNTIL USER-SORT-END-OF-FILE
107500        MOVE "GRAND TOTAL"            TO D-LABEL
107600        MOVE W-GRAND-ORDER-COUNT      TO D-COUNT
107700        MOVE W-GRAND-DELIVERED-TOTAL  TO D-AMOUNT
107800        PERFORM 8900-WRITE-LABEL-LINE
107900     END-IF.
108000*
108100     CLOSE USER-WORK-FILE.
108200*
108300 8449-EXIT.
108400     EXIT.
108500*-------------------------------------------------------------------------
108600*
108700 8410-PRINT-ONE-USER-GROUP.
108800*
108900     MOVE UWK-USER-ID TO W-CURRENT-USER-ID.
109000     MOVE 0 TO W-USER-ORDER-COUNT W-USER-DELIVERED-TOTAL
109100               W-USER-YEAR-ORDER-COUNT W-USER-YEAR-TOTAL.
109200*
109300     PERFORM 8415-ACCUMULATE-ONE-USER-ORDER
109400         UNTIL USER-SORT-END-OF-FILE OR
109500               UWK-USER-ID NOT = W-CURRENT-USER-ID.
109600*
109700     MOVE W-CURRENT-USER-ID     TO D-USER-ID.
109800     MOVE W-USER-ORDER-COUNT    TO D-USER-ORDER-COUNT.
109900     MOVE W-USER-DELIVERED-TOTAL TO D-USER-DELIVERED-TOTAL.
110000     MOVE RPT-USER-LINE          TO STATS-REPORT-RECORD.
110100     WRITE STATS-REPORT-RECORD AFTER ADVANCING 1.
110200     ADD 1 TO W-PRINTED-LINES.
110300*
110400     ADD W-USER-ORDER-COUNT     TO W-GRAND-ORDER-COUNT.
110500     ADD W-USER-DELIVERED-TOTAL TO W-GRAND-DELIVERED-TOTAL.
110600     IF W-USER-YEAR-ORDER-COUNT >= 1
110700        ADD 1 TO W-CUSTOMERS-WITH-ORDER-YR
110800        ADD W-USER-YEAR-TOTAL TO W-SUM-USER-YEAR-TOTALS
110900     END-IF.
111000     IF W-USER-YEAR-ORDER-COUNT >= 2
111100        ADD 1 TO W-CUSTOMERS-REPEAT-YR.
111200*
111300 8419-EXIT.
111400     EXIT.
111500*-------------------------------------------------------------------------
111600*
111700 8415-ACCUMULATE-ONE-USER-ORDER.
111800*
111900     ADD 1 TO W-USER-ORDER-COUNT.
112000     IF UWK-ORDER-STATUS = "DELIVERED"
112100        ADD UWK-ORDER-TOTAL TO W-USER-DELIVERED-TOTAL.
112200     IF UWK-ORDER-DATE(1:4) = GDTV-RUN-CCYY
112300        ADD 1 TO W-USER-YEAR-ORDER-COUNT
112400        ADD UWK-ORDER-TOTAL TO W-USER-YEAR-TOTAL.
112500*
112600     READ USER-WORK-FILE NEXT RECORD
112700         AT END MOVE "Y" TO W-USER-SORT-END-OF-FILE.
112800*-------------------------------------------------------------------------
112900*
113000 8450-COMPUTE-REPEAT-RATE.
113100*
113200     MOVE 0 TO W-REPEAT-PURCHASE-RATE.
113300     MOVE 0 TO W-AVG-CUSTOMER-LTV.
113400*
113500     IF W-CUSTOMERS-WITH-ORDER-YR > 0
113600        COMPUTE W-REPEAT-PURCHASE-RATE ROUNDED =
113700            W-CUSTOMERS-REPEAT-YR * 100 / W-CUSTOMERS-WITH-ORDER-YR
113800        COMPUTE W-AVG-CUSTOMER-LTV ROUNDED =
113900            W-SUM-USER-YEAR-TOTALS / W-CUSTOMERS-WITH-ORDER-YR.
114000*-------------------------------------------------------------------------
114100*
114200 8460-PRINT-REPEAT-RATE.
114300*
114400     MOVE "REPEAT PURCHASE RATE (PCT, YEAR)" TO D-LABEL.
114500     MOVE W-REPEAT-PURCHASE-RATE TO D-AMOUNT.
114600     MOVE 0 TO D-COUNT.
114700     PERFORM 8900-WRITE-LABEL-LINE.
114800     MOVE "AVG CUSTOMER LIFETIME VALUE (YEAR)" TO D-LABEL.
114900     MOVE W-AVG-CUSTOMER-LTV TO D-AMOUNT.
115000     PERFORM 8900-WRITE-LABEL-LINE.
115100*-------------------------------------------------------------------------
115200*
115300 8900-WRITE-LABEL-LINE.
115400*
115500     IF PAGE-FULL
115600        PERFORM 8010-PRINT-HEADINGS.
115700     MOVE RPT-LABEL-LINE TO STATS-REPORT-RECORD.
115800     WRITE STATS-REPORT-RECORD AFTER ADVANCING 1.
115900     ADD 1 TO W-PRINTED-LINES.
116000     MOVE SPACES TO D-COUNT D-AMOUNT.
116100*-------------------------------------------------------------------------
116200*
116300 COPY "PL-READ-STREQ-NEXT.CBL".
116400*-------------------------------------------------------------------------
