000100*
000200* VOUCHER-ELIGIBILITY-BATCH.COB
000300*-------------------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. VCHRELIG.
000420 AUTHOR. D-KOWALSKI.
000430 INSTALLATION. FOOTWEAR DISTRIBUTION - DATA PROCESSING.
000440 DATE-WRITTEN. 09/03/1991.
000450 DATE-COMPILED.
000460 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000470*
000480* CHANGE-LOG -----------------------------------------------------------
001300*   09/03/91  DLK  0000  ORIGINAL PROGRAM.  CALLED FROM ORDER-ENTRY AND
001400*                  FROM THE NIGHTLY LIFECYCLE BATCH TO FIND OUT
001500*                  WHICH VOUCHERS A CUSTOMER GROUP/ORDER VALUE
001600*                  QUALIFIES FOR.
001700*   01/14/92  DLK  0107  MINIMUM-ORDER-VALUE TEST ADDED - PREVIOUSLY WE
001800*                  ONLY CHECKED THE DATE WINDOW AND CUSTOMER
001900*                  GROUP, WHICH LET LOW-VALUE ORDERS CLAIM
002000*                  VOUCHERS THEY DID NOT QUALIFY FOR.
002100*   08/19/93  TDK  0162  LK-CHECK-VOUCHER-ID / LK-CHECKED-VOUCHER-OK
002200*                  PARAMETERS ADDED SO THE LIFECYCLE BATCH CAN
002300*                  CONFIRM A VOUCHER-ID ALREADY CLAIMED ON AN
002400*                  ORDER IS STILL GOOD, IN THE SAME CALL THAT
002500*                  HANDS BACK THE FIRST ELIGIBLE VOUCHER.
002600*   12/29/98  PDQ  0230  Y2K - WINDOW THE 2-DIGIT ACCEPT FROM DATE YEAR.
002700*                  SAME FIX AS ORDLIFE1; SEE THAT CHANGE LOG FOR
002800*                  THE REASONING.
002900*   05/16/01  PDQ  0249  NO IN-MEMORY TABLE - THE VOUCHER FILE IS RE-
003000*                  READ SEQUENTIALLY FROM THE TOP ON EVERY CALL.
003100*                  UNLIKE PROMOPRC'S PROMOTION TABLE THE VOUCHER
003200*                  FILE IS SMALL AND IS NOT HIT ANYWHERE NEAR AS
003300*                  OFTEN, SO A FRESH PASS PER CALL IS CHEAPER
003400*                  THAN KEEPING IT RESIDENT FOR THE WHOLE RUN.
003500*   03/11/03  MWC  0271  ELIGIBLE-COUNT IS NOW A TRUE COUNT OF EVERY
003600*                  QUALIFYING VOUCHER, NOT JUST A FLAG - MARKETING
003700*                  WANTS TO KNOW HOW MANY VOUCHERS A CUSTOMER HAD
003800*                  TO CHOOSE FROM, NOT JUST WHETHER THERE WAS ONE.
003900*   09/30/04  KBH  0298  CLEANED UP COMMENTS THROUGHOUT AHEAD OF THE
004000*                  AUDIT.  NO LOGIC CHANGE.
004100*-------------------------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     COPY "SLVOUCH.CBL".
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600     COPY "FDVOUCH.CBL".
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000     COPY "wsdate.cbl".
006100*
006200* TWO-DIGIT ACCEPT FROM DATE, WINDOWED INTO A CENTURY THE SAME WAY
006300* ORDLIFE1 AND PROMOPRC DO - SEE CHANGE LOG 12/29/98 --------------------
006400 01  W-RUN-DATE-6.
006500     05  W-RUN-YY                  PIC 99.
006600     05  W-RUN-MM                  PIC 99.
006700     05  W-RUN-DD                  PIC 99.
006800*
006900 01  W-CENTURY                     PIC 99.
007000*
007100* FILE STATUS BYTE -------------------------------------------------------
007200 01  WS-VOUCH-FILE-STATUS          PIC XX.
007300*
007400* SWITCHES -----------------------------------------------------------
007500 01  W-SWITCHES.
007600     05  W-VOUCH-END-OF-FILE       PIC X(01) VALUE "N".
007700         88  VOUCH-END-OF-FILE      VALUE "Y".
007800     05  W-VOUCHER-IS-ELIGIBLE     PIC X(01).
007900         88  VOUCHER-IS-ELIGIBLE    VALUE "Y".
008000     05  W-FIRST-ELIGIBLE-SET      PIC X(01).
008100         88  FIRST-ELIGIBLE-SET     VALUE "Y".
008200     05  FILLER                    PIC X(20) VALUE SPACES.
008300*
008400 77  WX-ELIGIBLE-COUNT             PIC 9(05)    COMP.
008500*
008600 LINKAGE SECTION.
008700*
008800 01  LK-CUSTOMER-GROUP             PIC X(10).
008900 01  LK-ORDER-VALUE                PIC S9(9)V99.
009000 01  LK-CHECK-VOUCHER-ID           PIC 9(09).
009100 01  LK-ELIGIBLE-COUNT             PIC S9(9)    COMP.
009200 01  LK-FIRST-VOUCHER-ID           PIC 9(09).
009300 01  LK-FIRST-VOUCHER-CODE         PIC X(20).
009400 01  LK-CHECKED-VOUCHER-OK         PIC X(01).
009500*
009600 PROCEDURE DIVISION USING LK-CUSTOMER-GROUP LK-ORDER-VALUE
009700     LK-CHECK-VOUCHER-ID LK-ELIGIBLE-COUNT LK-FIRST-VOUCHER-ID
009800     LK-FIRST-VOUCHER-CODE LK-CHECKED-VOUCHER-OK.
009900*
010000 0000-MAIN-CONTROL.
010100*
010200     PERFORM 0010-GET-RUN-DATE-TIME.
010300     PERFORM 0020-INITIALIZE-RETURN-FIELDS.
010400     PERFORM 0100-SCAN-VOUCHER-FILE THRU 0199-EXIT.
010500     MOVE WX-ELIGIBLE-COUNT TO LK-ELIGIBLE-COUNT.
010600*
010700     EXIT PROGRAM.
010800*-------------------------------------------------------------------------
010900*
011000 0010-GET-RUN-DATE-TIME.
011100*
011200     ACCEPT W-RUN-DATE-6 FROM DATE.
011300     ACCEPT GDTV-RUN-TIME FROM TIME.
011400*
011500* Y2K WINDOW - SAME RULE AS ORDLIFE1, SEE CHANGE LOG 12/29/98 ------------
011600     IF W-RUN-YY < 50
011700        MOVE 20 TO W-CENTURY
011800     ELSE
011900        MOVE 19 TO W-CENTURY.
012000*
012100     COMPUTE GDTV-RUN-CCYY = W-CENTURY * 100 + W-RUN-YY.
012200     MOVE W-RUN-MM TO GDTV-RUN-MM.
012300     MOVE W-RUN-DD TO GDTV-RUN-DD.
012400     COMPUTE GDTV-RUN-TIMESTAMP =
012500         GDTV-RUN-DATE * 1000000 + GDTV-RUN-TIME.
012600*-------------------------------------------------------------------------
012700*
012800 0020-INITIALIZE-RETURN-FIELDS.
012900*
013000     MOVE 0 TO WX-ELIGIBLE-COUNT.
013100     MOVE 0 TO LK-FIRST-VOUCHER-ID.
013200     MOVE SPACES TO LK-FIRST-VOUCHER-CODE.
013300     MOVE "N" TO LK-CHECKED-VOUCHER-OK.
013400     MOVE "N" TO W-FIRST-ELIGIBLE-SET.
013500*-------------------------------------------------------------------------
013600*
013700 0100-SCAN-VOUCHER-FILE.
013800*
013900     OPEN INPUT VOUCHER-FILE.
014000     MOVE "N" TO W-VOUCH-END-OF-FILE.
014100     PERFORM 0150-EXAMINE-ONE-VOUCHER UNTIL VOUCH-END-OF-FILE.
014200     CLOSE VOUCHER-FILE.
014300*
014400 0199-EXIT.
014500     EXIT.
014600*-------------------------------------------------------------------------
014700*
014800 0150-EXAMINE-ONE-VOUCHER.
014900*
015000     READ VOUCHER-FILE NEXT RECORD
015100         AT END
015200             MOVE "Y" TO W-VOUCH-END-OF-FILE.
015300*
015400     IF NOT VOUCH-END-OF-FILE
015500        PERFORM 0160-TEST-ELIGIBILITY
015600        IF VOUCHER-IS-ELIGIBLE
015700           ADD 1 TO WX-ELIGIBLE-COUNT
015800           IF NOT FIRST-ELIGIBLE-SET
015900              MOVE VCH-VOUCHER-ID   TO LK-FIRST-VOUCHER-ID
016000              MOVE VCH-VOUCHER-CODE TO LK-FIRST-VOUCHER-CODE
016100              MOVE "Y" TO W-FIRST-ELIGIBLE-SET
016200           END-IF
016300           IF VCH-VOUCHER-ID = LK-CHECK-VOUCHER-ID
016400              MOVE "Y" TO LK-CHECKED-VOUCHER-OK
016500           END-IF
016600        END-IF.
016700*-------------------------------------------------------------------------
016800*
016900 0160-TEST-ELIGIBILITY.
017000*
017100* A VOUCHER QUALIFIES WHEN IT IS ACTIVE, THE RUN TIMESTAMP FALLS INSIDE
017200* ITS START-TS/END-TS WINDOW, THE ORDER VALUE MEETS ITS MINIMUM, AND THE
017300* CUSTOMER'S GROUP MATCHES THE VOUCHER'S TARGET GROUP (REQ 161).
017400*
017500     MOVE "N" TO W-VOUCHER-IS-ELIGIBLE.
017600*
017700     IF VCH-STATUS-ACTIVE
017800        IF VCH-START-TS <= GDTV-RUN-TIMESTAMP AND
017900           GDTV-RUN-TIMESTAMP <= VCH-END-TS
018000           IF VCH-MIN-ORDER-VALUE <= LK-ORDER-VALUE
018100              IF VCH-CUSTOMER-GROUP = LK-CUSTOMER-GROUP
018200                 MOVE "Y" TO W-VOUCHER-IS-ELIGIBLE.
018300*-------------------------------------------------------------------------
