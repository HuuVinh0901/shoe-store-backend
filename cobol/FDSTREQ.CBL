000100*
000200* FDSTREQ.CBL
000300*-------------------------------------------------------------------------
000400*    STATUS/CANCEL REQUEST RECORD.  REQ-REQUEST-TYPE "S" IS AN
000500*    ORDINARY STATUS-CHANGE REQUEST (VALIDATED AGAINST THE TRANSITION
000600*    TABLE); "C" IS A CUSTOMER CANCELLATION REQUEST (VALID ONLY FROM
000700*    PENDING, RESTORES LINE-ITEM STOCK).  CHANGED-BY-USER-ID OF ZERO
000800*    MEANS THE CHANGE WAS SYSTEM-DRIVEN.
000900*-------------------------------------------------------------------------
001000*
001100    FD  STATUS-REQUEST-FILE
001200        LABEL RECORDS ARE STANDARD.
001300*
001400    01  STATUS-REQUEST-RECORD.
001500        05  REQ-REQUEST-TYPE          PIC X(01).
001600            88  REQ-IS-STATUS-CHANGE      VALUE "S".
001700            88  REQ-IS-CANCELLATION       VALUE "C".
001800        05  REQ-ORDER-ID              PIC 9(09).
001900        05  REQ-NEW-STATUS            PIC X(10).
002000        05  REQ-TRACKING-NUMBER       PIC X(20).
002100        05  REQ-CANCEL-REASON         PIC X(60).
002200        05  REQ-CHANGED-BY-USER-ID    PIC 9(09).
002300        05  REQ-CHANGED-BY-NAME       PIC X(50).
002400        05  FILLER                    PIC X(01).
