000100*
000200* SLPROD.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE PRODUCT FILE.  A VSAM-STYLE KEYED
000500*    FILE SO THE PROMOTION-PRICING ENGINE CAN LOOK A PRODUCT UP BY
000600*    PRODUCT-ID ON BEHALF OF WHOEVER CALLS IT.
000700*-------------------------------------------------------------------------
000800*
000900    SELECT PRODUCT-FILE
001000        ASSIGN TO "PRODUCTS"
001100        ORGANIZATION IS INDEXED
001200        ACCESS MODE IS RANDOM
001300        RECORD KEY IS PRD-PRODUCT-ID
001400        FILE STATUS IS WS-PROD-FILE-STATUS.
