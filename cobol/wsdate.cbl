000100*
000200* WSDATE.CBL
000300*-------------------------------------------------------------------------
000400*    SHOP-STANDARD RUN-DATE / RUN-TIMESTAMP WORK AREA, SHARED BY EVERY
000500*    BATCH PROGRAM IN THE ORDER-PROCESSING SUITE (COPY'D INTO
000600*    WORKING-STORAGE).  SUPPLIES THE SINGLE RUN TIMESTAMP STAMPED ON
000700*    EVERY ORDER-STATUS-HISTORY RECORD WRITTEN IN A GIVEN RUN, AND
000800*    THE DAY-COUNT WORK FIELDS USED TO TEST WHETHER A VNPAY ORDER HAS
000900*    SAT PENDING FOR MORE THAN 12 HOURS PAST ITS ORDER-DATE.
001000*-------------------------------------------------------------------------
001100*    LOADED ONCE BY 0010-GET-RUN-DATE-TIME IN THE CALLING PROGRAM:
001200*       GDTV-RUN-DATE            ---  TODAY, CCYYMMDD
001300*       GDTV-RUN-TIME             ---  NOW,   HHMMSS
001400*       GDTV-RUN-TIMESTAMP        ---  CCYYMMDDHHMMSS, TESTED AGAINST
001500*                                      PROMOTION / VOUCHER START-TS
001600*                                      AND END-TS WINDOWS
001700*-------------------------------------------------------------------------
001800*
001900    01  GDTV-RUN-DATE-TIME.
002000        05  GDTV-RUN-DATE             PIC 9(08).
002100        05  GDTV-RUN-TIME             PIC 9(06).
002200*
002300    01  GDTV-RUN-DATE-BREAKDOWN REDEFINES GDTV-RUN-DATE-TIME.
002400        05  GDTV-RUN-CCYY             PIC 9(04).
002500        05  GDTV-RUN-MM               PIC 9(02).
002600        05  GDTV-RUN-DD               PIC 9(02).
002700        05  FILLER                    PIC 9(06).
002800*
002900    01  GDTV-RUN-TIMESTAMP            PIC 9(14).
003000*
003100    01  GDTV-MATRIX.
003200        02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
003300            05  GDTV-TABLE-MONTH-NUMBER  PIC 99.
003400            05  GDTV-TABLE-MONTH-DAYS    PIC 99.
003500*
003600    01  W-GDTV-LEAP-YEAR              PIC X.
003700        88  GDTV-LEAP-YEAR            VALUE "Y".
003800*
003900* WORK FIELDS FOR THE 12-HOUR VNPAY OVERDUE TEST -------------------------
004000    77  GDTV-LEAP-YEAR-REMAINDER      PIC 999.
004100    77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999.
004200    77  GDTV-ORDER-AGE-DAYS           PIC S9(5)   COMP.
004300    77  GDTV-ORDER-AGE-HOURS          PIC S9(7)   COMP.
004400    77  GDTV-DUMMY-DATE-12            PIC 9(12).
