000100*
000200* FDPROD.CBL
000300*-------------------------------------------------------------------------
000400*    PRODUCT RECORD.  LIST PRICE AND THE ONE PROMOTION (IF ANY)
000500*    DIRECTLY ATTACHED TO THE PRODUCT, USED BY THE "SIMPLE" PRICING
000600*    PATH IN PROMOPRC.
000700*-------------------------------------------------------------------------
000800*
000900    FD  PRODUCT-FILE
001000        LABEL RECORDS ARE STANDARD.
001100*
001200    01  PRODUCT-RECORD.
001300        05  PRD-PRODUCT-ID            PIC 9(09).
001400        05  PRD-PRODUCT-PRICE         PIC S9(9)V99.
001500        05  PRD-CATEGORY-ID           PIC 9(09).
001600        05  PRD-PROMOTION-ID          PIC 9(09).
001700        05  FILLER                    PIC X(22).
