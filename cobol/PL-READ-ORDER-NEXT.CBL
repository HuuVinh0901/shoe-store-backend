000100*
000200* PL-READ-ORDER-NEXT.CBL
000300*-------------------------------------------------------------------------
000400*    COPY'D INTO ORDER-LIFECYCLE-BATCH.  READS THE ORDER MASTER
000500*    SEQUENTIALLY (ASCENDING ORDER-ID) FOR THE STATISTICS PASS.
000600*-------------------------------------------------------------------------
000700*
000800 READ-ORDER-NEXT-RECORD.
000900*
001000     READ ORDER-FILE NEXT RECORD
001100         AT END
001200             MOVE "Y" TO W-ORDER-END-OF-FILE.
001300*-------------------------------------------------------------------------
