000100*
000200* PROMOTION-PRICING-BATCH.COB
000300*-------------------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. PROMOPRC.
000420 AUTHOR. D-KOWALSKI.
000430 INSTALLATION. FOOTWEAR DISTRIBUTION - DATA PROCESSING.
000440 DATE-WRITTEN. 08/14/1991.
000450 DATE-COMPILED.
000460 SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000470*
000480* CHANGE-LOG -----------------------------------------------------------
001300*   08/14/91  DLK  0000  ORIGINAL PROGRAM.  CALLED FROM ORDER-ENTRY AND
001400*                  FROM THE NIGHTLY LIFECYCLE BATCH TO PRICE A
001500*                  PRODUCT AGAINST WHATEVER PROMOTIONS ARE ON FILE.
001600*   03/02/92  DLK  0114  ADDED THE "SIMPLE" SINGLE-PROMOTION PATH FOR THE
001700*                  CASE WHERE A PRODUCT CARRIES ITS OWN ATTACHED
001800*                  PROMOTION-ID RATHER THAN RELYING ON CATEGORY OR
001900*                  PRODUCT-LIST MATCHING.
002000*   11/19/92  DLK  0151  MAX-DISCOUNT CAP ADDED TO THE SIMPLE PATH PER
002100*                  MERCHANDISING REQUEST - SOME PROMOS WERE PAYING
002200*                  OUT MORE THAN THE BUYER INTENDED ON HIGH-TICKET
002300*                  ITEMS.
002400*   06/07/93  TDK  0189  STACKING RESOLUTION (NON-STACKABLE BEST-OF,
002500*                  STACKABLE DESCENDING) ADDED TO THE FULL ENGINE.
002600*                  PREVIOUSLY ONLY THE FIRST MATCHING PROMOTION WAS
002700*                  APPLIED, WHICH WAS WRONG ONCE WE STARTED RUNNING
002800*                  OVERLAPPING CATEGORY-WIDE SALES.
002900*   02/25/94  TDK  0203  PROMOTION TABLE NOW LOADED ONCE PER RUN ON THE
003000*                  FIRST CALL INSTEAD OF RE-READING PROMOTIONS FOR
003100*                  EVERY PRODUCT - CUT THE NIGHTLY RUN BY OVER AN
003200*                  HOUR ONCE THE PROMOTION FILE PASSED 200 ROWS.
003300*   12/29/98  PDQ  0241  Y2K - WINDOW THE 2-DIGIT ACCEPT FROM DATE YEAR.
003400*                  SAME FIX AS ORDLIFE1; SEE THAT CHANGE LOG FOR
003500*                  THE REASONING.
003600*   07/11/00  PDQ  0255  GIFT-PRODUCT-ID PASSED THROUGH UNCHANGED WHEN A
003700*                  GIFT OR BUYX PROMOTION HITS - NOT THIS PROGRAM'S
003800*                  JOB TO CREDIT THE GIFT LINE, ONLY TO LEAVE UNIT
003900*                  PRICE ALONE WHEN ONE OF THOSE TYPES IS WHAT WE
004000*                  FOUND.
004100*   04/02/02  MWC  0277  ACTIVE-PROMO-COUNT / UPCOMING-PROMO-COUNT COUNT
004200*                  MODE ADDED SO THE STATISTICS SECTION OF THE
004300*                  LIFECYCLE BATCH CAN GET THESE TWO NUMBERS
004400*                  WITHOUT US HANDING BACK A WHOLE TABLE.
004500*   09/30/04  KBH  0298  CLEANED UP COMMENTS THROUGHOUT AHEAD OF THE
004600*                  AUDIT.  NO LOGIC CHANGE.
004700*-------------------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     COPY "SLPROMO.CBL".
005900     COPY "SLPROD.CBL".
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300     COPY "FDPROMO.CBL".
006400     COPY "FDPROD.CBL".
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800     COPY "wsdate.cbl".
006810*
006820* TWO-DIGIT ACCEPT FROM DATE, WINDOWED INTO A CENTURY THE SAME WAY
006830* ORDLIFE1 DOES - SEE CHANGE LOG 12/29/98 -------------------------
006840 01  W-RUN-DATE-6.
006850     05  W-RUN-YY                  PIC 99.
006860     05  W-RUN-MM                  PIC 99.
006870     05  W-RUN-DD                  PIC 99.
006880*
006890 01  W-CENTURY                     PIC 99.
006900*
007000* FIRST-CALL LATCH - THE PROMOTION TABLE AND THE RUN TIMESTAMP ARE BOTH
007100* LOADED ONCE AND KEPT IN STATIC STORAGE FOR EVERY SUBSEQUENT CALL IN THE
007200* SAME RUN -----------------------------------------------------------
007300 01  W-FIRST-CALL                  PIC X(01) VALUE "Y".
007400     88  FIRST-CALL                VALUE "Y".
007500*
007600* FILE STATUS BYTES ---------------------------------------------------
007700 01  WS-FILE-STATUSES.
007800     05  WS-PROMO-FILE-STATUS      PIC XX.
007900     05  WS-PROD-FILE-STATUS       PIC XX.
007910     05  FILLER                    PIC X(06).
008000*
008100* SWITCHES -------------------------------------------------------------
008200 01  W-SWITCHES.
008300     05  W-PROMO-END-OF-FILE       PIC X(01) VALUE "N".
008400         88  PROMO-END-OF-FILE      VALUE "Y".
008500     05  W-FOUND-PRODUCT-RECORD    PIC X(01).
008600         88  FOUND-PRODUCT-RECORD   VALUE "Y".
008700     05  W-HAS-NONSTACKABLE        PIC X(01).
008800         88  HAS-NONSTACKABLE       VALUE "Y".
008900     05  W-PRODUCT-MATCHES-PROMO   PIC X(01).
009000         88  PRODUCT-MATCHES-PROMO  VALUE "Y".
009100     05  FILLER                    PIC X(20) VALUE SPACES.
009200*
009300* PROMOTION TABLE - HELD FOR THE LIFE OF THE RUN (FDPROMO.CBL'S LAYOUT,
009400* RESTATED AS AN OCCURS TABLE; 300 ROWS PER THE PROMOTION FILE'S FIXED
009500* RECORD COUNT) --------------------------------------------------------
009600 01  WS-PROMO-TABLE-AREA.
009700     05  WT-PROMO-ENTRY OCCURS 300 TIMES INDEXED BY WX-LOAD-IDX.
009800         10  WT-PROMOTION-ID       PIC 9(09).
009900         10  WT-PROMO-TYPE         PIC X(10).
010000             88  WT-TYPE-PERCENTAGE    VALUE "PERCENTAGE".
010100             88  WT-TYPE-FIXED         VALUE "FIXED".
010200             88  WT-TYPE-BUYX          VALUE "BUYX".
010300             88  WT-TYPE-GIFT          VALUE "GIFT".
010400         10  WT-PROMO-STATUS       PIC X(10).
010500             88  WT-STATUS-ACTIVE      VALUE "ACTIVE".
010600             88  WT-STATUS-UPCOMING    VALUE "UPCOMING".
010700             88  WT-STATUS-EXPIRED     VALUE "EXPIRED".
010800         10  WT-DISCOUNT-VALUE     PIC S9(7)V99.
010900         10  WT-MAX-DISCOUNT       PIC S9(7)V99.
011000         10  WT-START-TS           PIC 9(14).
011100         10  WT-END-TS             PIC 9(14).
011200         10  WT-APPLICABLE-TO      PIC X(10).
011300             88  WT-APPLIES-TO-ALL        VALUE "ALL".
011400             88  WT-APPLIES-TO-CATEGORIES VALUE "CATEGORIES".
011500             88  WT-APPLIES-TO-PRODUCTS   VALUE "PRODUCTS".
011600         10  WT-STACKABLE-FLAG     PIC X(01).
011700             88  WT-IS-STACKABLE       VALUE "Y".
011800         10  WT-GIFT-PRODUCT-ID    PIC 9(09).
011900         10  WT-CATEGORY-ID-LIST   PIC 9(09) OCCURS 10 TIMES.
012000         10  WT-PRODUCT-ID-LIST    PIC 9(09) OCCURS 10 TIMES.
012100*
012200* SAME TABLE, REDEFINED AS A FLAT BYTE STRING SO W-ZAP-PROMO-TABLE CAN
012300* BLANK THE WHOLE AREA WITH A SINGLE MOVE BEFORE THE LOAD PASS INSTEAD OF
012400* ZEROING 300 ROWS' WORTH OF FIELDS ONE AT A TIME (REQ 1903) -----------
012500 01  WS-PROMO-TABLE-FLAT REDEFINES WS-PROMO-TABLE-AREA.
012600     05  FILLER                    PIC X(26700).
012700*
012800 77  WX-PROMO-COUNT                PIC 9(05)    COMP.
012900 77  WX-IDX                        PIC 9(05)    COMP.
013000 77  WX-LIST-IDX                   PIC 99       COMP.
013100*
013200* APPLICABLE-PROMOTIONS WORK TABLE FOR THE FULL ENGINE - ONE ROW PER
013300* PROMOTION THAT MATCHES THE PRODUCT CURRENTLY BEING PRICED -----------
013400 01  WS-APPLICABLE-AREA.
013500     05  WA-APPL-ENTRY OCCURS 300 TIMES INDEXED BY WX-APPL-IDX.
013600         10  WA-TABLE-POINTER      PIC 9(05)    COMP.
013700         10  WA-DISCOUNT-AMOUNT    PIC S9(7)V99.
013800         10  WA-STACKABLE-FLAG     PIC X(01).
013850     05  FILLER                    PIC X(08).
013900*
014000 77  WX-APPL-COUNT                 PIC 9(05)    COMP.
014100 77  WX-BEST-IDX                   PIC 9(05)    COMP.
014200 77  WX-SWAP-IDX                   PIC 9(05)    COMP.
014300*
014400* HOLD AREA FOR THE BUBBLE-SORT SWAP IN 2210-SWAP-APPLICABLE-ROWS - SAME
014500* LAYOUT AS ONE ROW OF WA-APPL-ENTRY ABOVE.
014600 01  WS-SWAP-HOLD-ENTRY.
014700     05  WH-TABLE-POINTER          PIC 9(05)    COMP.
014800     05  WH-DISCOUNT-AMOUNT        PIC S9(7)V99.
014900     05  WH-STACKABLE-FLAG         PIC X(01).
015000*
015100* PRICING WORK FIELDS ---------------------------------------------------
015200 01  WS-PRICING-FIELDS.
015300     05  WS-ORIGINAL-PRICE         PIC S9(9)V99.
015400     05  WS-RUNNING-PRICE          PIC S9(9)V99.
015500     05  WS-DISCOUNT-AMOUNT        PIC S9(9)V99.
015600     05  WS-PERCENT-RATE           PIC S9(3)V9999.
015700     05  WS-PRODUCT-CATEGORY       PIC 9(09).
015800     05  FILLER                    PIC X(10) VALUE SPACES.
015900*
016000 LINKAGE SECTION.
016100*
016200 01  LK-PRICE-MODE                 PIC X(01).
016300     88  LK-MODE-FULL               VALUE "F".
016400     88  LK-MODE-SIMPLE             VALUE "S".
016500     88  LK-MODE-COUNT              VALUE "C".
016600 01  LK-PRODUCT-ID                 PIC 9(09).
016700 01  LK-FINAL-PRICE                PIC S9(9)V99.
016800 01  LK-ACTIVE-PROMO-COUNT         PIC S9(9)    COMP.
016900 01  LK-UPCOMING-PROMO-COUNT       PIC S9(9)    COMP.
017000*
017100 PROCEDURE DIVISION USING LK-PRICE-MODE LK-PRODUCT-ID LK-FINAL-PRICE
017200     LK-ACTIVE-PROMO-COUNT LK-UPCOMING-PROMO-COUNT.
017300*
017400 0000-MAIN-CONTROL.
017500*
017600     IF FIRST-CALL
017700        PERFORM 0010-GET-RUN-DATE-TIME
017800        PERFORM 0100-LOAD-PROMOTION-TABLE THRU 0199-EXIT
017900        MOVE "N" TO W-FIRST-CALL.
018000*
018100     IF LK-MODE-COUNT
018200        PERFORM 0200-RETURN-PROMO-COUNTS
018300     ELSE
018400        IF LK-MODE-FULL
018500           PERFORM 2000-FULL-ENGINE THRU 2099-EXIT
018600        ELSE
018700           IF LK-MODE-SIMPLE
018800              PERFORM 3000-SIMPLE-ENGINE THRU 3099-EXIT
018900           ELSE
019000              MOVE ZERO TO LK-FINAL-PRICE.
019100*
019200     EXIT PROGRAM.
019300*-------------------------------------------------------------------------
019400*
019500 0010-GET-RUN-DATE-TIME.
019600*
019700     ACCEPT W-RUN-DATE-6 FROM DATE.
019800     ACCEPT GDTV-RUN-TIME FROM TIME.
019900*
020000* Y2K WINDOW - SAME RULE AS ORDLIFE1, SEE CHANGE LOG 12/29/98 ------------
020100     IF W-RUN-YY < 50
020200        MOVE 20 TO W-CENTURY
020300     ELSE
020400        MOVE 19 TO W-CENTURY.
020500*
020600     COMPUTE GDTV-RUN-CCYY = W-CENTURY * 100 + W-RUN-YY.
020700     MOVE W-RUN-MM TO GDTV-RUN-MM.
020800     MOVE W-RUN-DD TO GDTV-RUN-DD.
020900     COMPUTE GDTV-RUN-TIMESTAMP =
021000         GDTV-RUN-DATE * 1000000 + GDTV-RUN-TIME.
021100*-------------------------------------------------------------------------
021200*
021300 0100-LOAD-PROMOTION-TABLE.
021400*
021500     MOVE SPACES TO WS-PROMO-TABLE-FLAT.
021600     MOVE 0 TO WX-PROMO-COUNT LK-ACTIVE-PROMO-COUNT
021700               LK-UPCOMING-PROMO-COUNT.
021800*
021900     OPEN INPUT PROMOTION-FILE.
022000     MOVE "N" TO W-PROMO-END-OF-FILE.
022100     PERFORM 0150-LOAD-ONE-PROMOTION UNTIL PROMO-END-OF-FILE.
022200     CLOSE PROMOTION-FILE.
022300*
022400 0199-EXIT.
022500     EXIT.
022600*-------------------------------------------------------------------------
022700*
022800 0150-LOAD-ONE-PROMOTION.
022900*
023000     READ PROMOTION-FILE NEXT RECORD
023100         AT END
023200             MOVE "Y" TO W-PROMO-END-OF-FILE.
023300*
023400     IF NOT PROMO-END-OF-FILE
023500        ADD 1 TO WX-PROMO-COUNT
023600        SET WX-LOAD-IDX TO WX-PROMO-COUNT
023700        MOVE PRM-PROMOTION-ID     TO WT-PROMOTION-ID(WX-LOAD-IDX)
023800        MOVE PRM-PROMO-TYPE       TO WT-PROMO-TYPE(WX-LOAD-IDX)
023900        MOVE PRM-PROMO-STATUS     TO WT-PROMO-STATUS(WX-LOAD-IDX)
024000        MOVE PRM-DISCOUNT-VALUE   TO WT-DISCOUNT-VALUE(WX-LOAD-IDX)
024100        MOVE PRM-MAX-DISCOUNT     TO WT-MAX-DISCOUNT(WX-LOAD-IDX)
024200        MOVE PRM-START-TS         TO WT-START-TS(WX-LOAD-IDX)
024300        MOVE PRM-END-TS           TO WT-END-TS(WX-LOAD-IDX)
024400        MOVE PRM-APPLICABLE-TO    TO WT-APPLICABLE-TO(WX-LOAD-IDX)
024500        MOVE PRM-STACKABLE-FLAG   TO WT-STACKABLE-FLAG(WX-LOAD-IDX)
024600        MOVE PRM-GIFT-PRODUCT-ID  TO WT-GIFT-PRODUCT-ID(WX-LOAD-IDX)
024700        PERFORM 0160-COPY-ONE-LIST-ENTRY
024800            VARYING WX-LIST-IDX FROM 1 BY 1
024900            UNTIL WX-LIST-IDX > 10
025000        IF PRM-START-TS <= GDTV-RUN-TIMESTAMP AND
025100           GDTV-RUN-TIMESTAMP <= PRM-END-TS AND PRM-STATUS-ACTIVE
025200           ADD 1 TO LK-ACTIVE-PROMO-COUNT
025300        END-IF
025400        IF PRM-STATUS-UPCOMING
025500           ADD 1 TO LK-UPCOMING-PROMO-COUNT
025600        END-IF.
025700*-------------------------------------------------------------------------
025800*
025900 0160-COPY-ONE-LIST-ENTRY.
026000*
026100     MOVE PRM-CATEGORY-ID-LIST(WX-LIST-IDX)
026200         TO WT-CATEGORY-ID-LIST(WX-LOAD-IDX, WX-LIST-IDX).
026300     MOVE PRM-PRODUCT-ID-LIST(WX-LIST-IDX)
026400         TO WT-PRODUCT-ID-LIST(WX-LOAD-IDX, WX-LIST-IDX).
026500*-------------------------------------------------------------------------
026600*
026700 0200-RETURN-PROMO-COUNTS.
026800*
026900* COUNTS WERE TOTALED DURING THE LOAD PASS ABOVE - NOTHING MORE TO DO
027000* HERE EXCEPT HAND BACK WHAT WE ALREADY HAVE.  NO-OP WHEN THIS IS NOT
027100* THE FIRST CALL OF THE RUN.
027200     CONTINUE.
027300*-------------------------------------------------------------------------
027400*
027500 2000-FULL-ENGINE.
027600*
027700     PERFORM 2010-READ-PRODUCT-RECORD.
027800     IF NOT FOUND-PRODUCT-RECORD
027900        MOVE ZERO TO LK-FINAL-PRICE
028000        GO TO 2099-EXIT.
028100*
028200     MOVE PRD-PRODUCT-PRICE  TO WS-ORIGINAL-PRICE WS-RUNNING-PRICE
028300     MOVE PRD-CATEGORY-ID    TO WS-PRODUCT-CATEGORY.
028400*
028500     PERFORM 2100-BUILD-APPLICABLE-LIST THRU 2199-EXIT.
028600*
028700     IF WX-APPL-COUNT = 0
028800        PERFORM 2900-ROUND-AND-FLOOR-PRICE
028900        GO TO 2099-EXIT.
029000*
029100     MOVE "N" TO W-HAS-NONSTACKABLE.
029200     PERFORM 2155-CHECK-ONE-FOR-NONSTACKABLE
029300         VARYING WX-APPL-IDX FROM 1 BY 1
029400         UNTIL WX-APPL-IDX > WX-APPL-COUNT.
029500*
029600     IF HAS-NONSTACKABLE
029700        PERFORM 2400-RESOLVE-STACKING THRU 2499-EXIT
029800     ELSE
029900        PERFORM 2200-SORT-APPLICABLE-LIST THRU 2299-EXIT
030000        PERFORM 2300-APPLY-STACKED-DISCOUNTS THRU 2399-EXIT.
030100*
030200     PERFORM 2900-ROUND-AND-FLOOR-PRICE.
030300*
030400 2099-EXIT.
030500     EXIT.
030600*-------------------------------------------------------------------------
030700*
030800 2010-READ-PRODUCT-RECORD.
030900*
031000     MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
031100     MOVE LK-PRODUCT-ID TO PRD-PRODUCT-ID.
031200     READ PRODUCT-FILE RECORD
031300         INVALID KEY
031400             MOVE "N" TO W-FOUND-PRODUCT-RECORD.
031500*-------------------------------------------------------------------------
031600*
031700 2100-BUILD-APPLICABLE-LIST.
031800*
031900     MOVE 0 TO WX-APPL-COUNT.
032000     PERFORM 2110-CHECK-ONE-PROMOTION
032100         VARYING WX-LOAD-IDX FROM 1 BY 1
032200         UNTIL WX-LOAD-IDX > WX-PROMO-COUNT.
032300*
032400 2199-EXIT.
032500     EXIT.
032600*-------------------------------------------------------------------------
032700*
032800 2110-CHECK-ONE-PROMOTION.
032900*
033000     IF NOT WT-STATUS-ACTIVE(WX-LOAD-IDX)
033100        GO TO 2119-EXIT.
033200     IF WT-START-TS(WX-LOAD-IDX) > GDTV-RUN-TIMESTAMP OR
033300        GDTV-RUN-TIMESTAMP > WT-END-TS(WX-LOAD-IDX)
033400        GO TO 2119-EXIT.
033500*
033600     PERFORM 2115-CHECK-PRODUCT-APPLICABILITY.
033700     IF NOT PRODUCT-MATCHES-PROMO
033800        GO TO 2119-EXIT.
033900*
034000     PERFORM 2120-ADD-TO-APPLICABLE-LIST.
034100*
034200 2119-EXIT.
034300     EXIT.
034400*-------------------------------------------------------------------------
034500*
034600 2115-CHECK-PRODUCT-APPLICABILITY.
034700*
034800     MOVE "N" TO W-PRODUCT-MATCHES-PROMO.
034900*
035000     IF WT-APPLIES-TO-ALL(WX-LOAD-IDX)
035100        MOVE "Y" TO W-PRODUCT-MATCHES-PROMO.
035200*
035300     IF WT-APPLIES-TO-CATEGORIES(WX-LOAD-IDX)
035400        PERFORM 2116-CHECK-ONE-CATEGORY-MATCH
035500            VARYING WX-LIST-IDX FROM 1 BY 1
035600            UNTIL WX-LIST-IDX > 10.
035700*
035800     IF WT-APPLIES-TO-PRODUCTS(WX-LOAD-IDX)
035900        PERFORM 2117-CHECK-ONE-PRODUCT-MATCH
036000            VARYING WX-LIST-IDX FROM 1 BY 1
036100            UNTIL WX-LIST-IDX > 10.
036200*-------------------------------------------------------------------------
036300*
036400 2116-CHECK-ONE-CATEGORY-MATCH.
036500*
036600     IF WT-CATEGORY-ID-LIST(WX-LOAD-IDX, WX-LIST-IDX) =
036700        WS-PRODUCT-CATEGORY
036800        MOVE "Y" TO W-PRODUCT-MATCHES-PROMO.
036900*-------------------------------------------------------------------------
037000*
037100 2117-CHECK-ONE-PRODUCT-MATCH.
037200*
037300     IF WT-PRODUCT-ID-LIST(WX-LOAD-IDX, WX-LIST-IDX) = LK-PRODUCT-ID
037400        MOVE "Y" TO W-PRODUCT-MATCHES-PROMO.
037500*-------------------------------------------------------------------------
037600*
037700 2120-ADD-TO-APPLICABLE-LIST.
037800*
037900     ADD 1 TO WX-APPL-COUNT.
038000     SET WX-APPL-IDX TO WX-APPL-COUNT.
038100     MOVE WX-LOAD-IDX                 TO WA-TABLE-POINTER(WX-APPL-IDX).
038200     MOVE WT-STACKABLE-FLAG(WX-LOAD-IDX)
038300                                       TO WA-STACKABLE-FLAG(WX-APPL-IDX).
038400     PERFORM 2130-COMPUTE-DISCOUNT-AMOUNT.
038500     MOVE WS-DISCOUNT-AMOUNT           TO WA-DISCOUNT-AMOUNT(WX-APPL-IDX).
038600*-------------------------------------------------------------------------
038700*
038800 2130-COMPUTE-DISCOUNT-AMOUNT.
038900*
039000* DISCOUNT AMOUNT IS ALWAYS MEASURED ON THE ORIGINAL LIST PRICE HERE,
039100* NOT THE RUNNING PRICE - THAT IS WHAT DECIDES "LARGEST DISCOUNT" WHEN
039200* WE RESOLVE NON-STACKABLE OR SORT THE STACKABLE LIST (REQ 2-120/2-121).
039300*
039400     IF WT-TYPE-PERCENTAGE(WX-LOAD-IDX)
039500        COMPUTE WS-PERCENT-RATE ROUNDED =
039600            WT-DISCOUNT-VALUE(WX-LOAD-IDX)
039700        IF WS-PERCENT-RATE > 100
039800           MOVE 100 TO WS-PERCENT-RATE
039900        END-IF
040000        COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
040100            WS-ORIGINAL-PRICE * WS-PERCENT-RATE / 100
040200     ELSE
040300        IF WT-TYPE-FIXED(WX-LOAD-IDX)
040400           IF WT-DISCOUNT-VALUE(WX-LOAD-IDX) < WS-ORIGINAL-PRICE
040500              MOVE WT-DISCOUNT-VALUE(WX-LOAD-IDX) TO WS-DISCOUNT-AMOUNT
040600           ELSE
040700              MOVE WS-ORIGINAL-PRICE TO WS-DISCOUNT-AMOUNT
040800           END-IF
040900        ELSE
041000           MOVE 0 TO WS-DISCOUNT-AMOUNT.
041100*-------------------------------------------------------------------------
041200*
041300 2155-CHECK-ONE-FOR-NONSTACKABLE.
041400*
041500     IF WA-STACKABLE-FLAG(WX-APPL-IDX) NOT = "Y"
041600        MOVE "Y" TO W-HAS-NONSTACKABLE.
041700*-------------------------------------------------------------------------
041800*
041900 2200-SORT-APPLICABLE-LIST.
042000*
042100* BUBBLE SORT, DESCENDING BY DISCOUNT AMOUNT - THE LIST NEVER HOLDS MORE
042200* THAN A HANDFUL OF ROWS SO THERE IS NO NEED FOR ANYTHING FANCIER.
042300*
042400     IF WX-APPL-COUNT < 2
042500        GO TO 2299-EXIT.
042600*
042700     PERFORM 2220-SORT-ONE-PASS
042800         VARYING WX-APPL-IDX FROM 1 BY 1
042900         UNTIL WX-APPL-IDX > WX-APPL-COUNT - 1.
043000     GO TO 2299-EXIT.
043100*-------------------------------------------------------------------------
043200*
043300 2220-SORT-ONE-PASS.
043400*
043500     PERFORM 2230-COMPARE-AND-SWAP
043600         VARYING WX-SWAP-IDX FROM 1 BY 1
043700         UNTIL WX-SWAP-IDX > WX-APPL-COUNT - WX-APPL-IDX.
043800*-------------------------------------------------------------------------
043900*
044000 2230-COMPARE-AND-SWAP.
044100*
044200     IF WA-DISCOUNT-AMOUNT(WX-SWAP-IDX) <
044300        WA-DISCOUNT-AMOUNT(WX-SWAP-IDX + 1)
044400        PERFORM 2210-SWAP-APPLICABLE-ROWS.
044500*
044600 2299-EXIT.
044700     EXIT.
044800*-------------------------------------------------------------------------
044900*
045000 2210-SWAP-APPLICABLE-ROWS.
045100*
045200     MOVE WA-APPL-ENTRY(WX-SWAP-IDX)     TO WS-SWAP-HOLD-ENTRY.
045300     MOVE WA-APPL-ENTRY(WX-SWAP-IDX + 1) TO WA-APPL-ENTRY(WX-SWAP-IDX).
045400     MOVE WS-SWAP-HOLD-ENTRY
045500         TO WA-APPL-ENTRY(WX-SWAP-IDX + 1).
045600*-------------------------------------------------------------------------
045700*
045800 2300-APPLY-STACKED-DISCOUNTS.
045900*
046000     PERFORM 2310-APPLY-ONE-STACKED-DISCOUNT
046100         VARYING WX-APPL-IDX FROM 1 BY 1
046200         UNTIL WX-APPL-IDX > WX-APPL-COUNT.
046300*
046400 2399-EXIT.
046500     EXIT.
046600*-------------------------------------------------------------------------
046700*
046800 2310-APPLY-ONE-STACKED-DISCOUNT.
046900*
047000     IF WS-RUNNING-PRICE > 0
047100        SUBTRACT WA-DISCOUNT-AMOUNT(WX-APPL-IDX) FROM WS-RUNNING-PRICE
047200        IF WS-RUNNING-PRICE < 0
047300           MOVE 0 TO WS-RUNNING-PRICE
047400        END-IF.
047500*-------------------------------------------------------------------------
047600*
047700 2400-RESOLVE-STACKING.
047800*
047900* AT LEAST ONE APPLICABLE PROMOTION IS NON-STACKABLE, SO THE WHOLE
048000* PRODUCT GETS EXACTLY ONE PROMOTION - WHICHEVER ONE OF THE APPLICABLE
048100* SET YIELDS THE LARGEST DISCOUNT ON THE ORIGINAL PRICE (REQ 156).
048200*
048300     MOVE 1 TO WX-BEST-IDX.
048400     PERFORM 2410-CHECK-ONE-FOR-BEST
048500         VARYING WX-APPL-IDX FROM 2 BY 1
048600         UNTIL WX-APPL-IDX > WX-APPL-COUNT.
048700*
048800     SUBTRACT WA-DISCOUNT-AMOUNT(WX-BEST-IDX) FROM WS-RUNNING-PRICE.
048900     IF WS-RUNNING-PRICE < 0
049000        MOVE 0 TO WS-RUNNING-PRICE.
049100*
049200 2499-EXIT.
049300     EXIT.
049400*-------------------------------------------------------------------------
049500*
049600 2410-CHECK-ONE-FOR-BEST.
049700*
049800     IF WA-DISCOUNT-AMOUNT(WX-APPL-IDX) > WA-DISCOUNT-AMOUNT(WX-BEST-IDX)
049900        MOVE WX-APPL-IDX TO WX-BEST-IDX.
050000*-------------------------------------------------------------------------
050100*
050200 2900-ROUND-AND-FLOOR-PRICE.
050300*
050400     IF WS-RUNNING-PRICE < 0
050500        MOVE 0 TO WS-RUNNING-PRICE.
050600     COMPUTE LK-FINAL-PRICE ROUNDED = WS-RUNNING-PRICE.
050700*-------------------------------------------------------------------------
050800*
050900 3000-SIMPLE-ENGINE.
051000*
051100* THE "SIMPLE" PATH PRICES OFF WHATEVER SINGLE PROMOTION IS DIRECTLY
051200* ATTACHED TO THE PRODUCT RECORD (PRD-PROMOTION-ID) RATHER THAN SCANNING
051300* THE WHOLE TABLE FOR CATEGORY/PRODUCT-LIST MATCHES - THIS IS THE PATH
051400* THE ORDER-ENTRY SCREEN CALLS FOR A QUICK PRICE QUOTE (REQ 123).
051500*
051600     PERFORM 2010-READ-PRODUCT-RECORD.
051700     IF NOT FOUND-PRODUCT-RECORD
051800        MOVE ZERO TO LK-FINAL-PRICE
051900        GO TO 3099-EXIT.
052000*
052100     MOVE PRD-PRODUCT-PRICE TO WS-ORIGINAL-PRICE WS-RUNNING-PRICE.
052200*
052300     PERFORM 3100-FIND-ATTACHED-PROMOTION.
052400     IF WX-IDX = 0
052500        PERFORM 2900-ROUND-AND-FLOOR-PRICE
052600        GO TO 3099-EXIT.
052700*
052800     IF NOT WT-STATUS-ACTIVE(WX-IDX)
052900        PERFORM 2900-ROUND-AND-FLOOR-PRICE
053000        GO TO 3099-EXIT.
053100     IF WT-START-TS(WX-IDX) > GDTV-RUN-TIMESTAMP OR
053200        GDTV-RUN-TIMESTAMP > WT-END-TS(WX-IDX)
053300        PERFORM 2900-ROUND-AND-FLOOR-PRICE
053400        GO TO 3099-EXIT.
053500*
053600     PERFORM 3200-APPLY-SIMPLE-DISCOUNT.
053700     PERFORM 2900-ROUND-AND-FLOOR-PRICE.
053800*
053900 3099-EXIT.
054000     EXIT.
054100*-------------------------------------------------------------------------
054200*
054300 3100-FIND-ATTACHED-PROMOTION.
054400*
054500     MOVE 0 TO WX-IDX.
054600     PERFORM 3110-CHECK-ONE-FOR-ATTACHED
054700         VARYING WX-LOAD-IDX FROM 1 BY 1
054800         UNTIL WX-LOAD-IDX > WX-PROMO-COUNT.
054900*-------------------------------------------------------------------------
055000*
055100 3110-CHECK-ONE-FOR-ATTACHED.
055200*
055300     IF WT-PROMOTION-ID(WX-LOAD-IDX) = PRD-PROMOTION-ID
055400        MOVE WX-LOAD-IDX TO WX-IDX.
055500*-------------------------------------------------------------------------
055600*
055700 3200-APPLY-SIMPLE-DISCOUNT.
055800*
055900     IF WT-TYPE-PERCENTAGE(WX-IDX)
056000        COMPUTE WS-PERCENT-RATE ROUNDED = WT-DISCOUNT-VALUE(WX-IDX)
056100        IF WS-PERCENT-RATE > 100
056200           MOVE 100 TO WS-PERCENT-RATE
056300        END-IF
056400        COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
056500            WS-ORIGINAL-PRICE * WS-PERCENT-RATE / 100
056600     ELSE
056700        IF WT-TYPE-FIXED(WX-IDX)
056800           MOVE WT-DISCOUNT-VALUE(WX-IDX) TO WS-DISCOUNT-AMOUNT
056900        ELSE
057000           MOVE 0 TO WS-DISCOUNT-AMOUNT.
057100*
057200     IF WT-MAX-DISCOUNT(WX-IDX) > 0 AND
057300        WS-DISCOUNT-AMOUNT > WT-MAX-DISCOUNT(WX-IDX)
057400        MOVE WT-MAX-DISCOUNT(WX-IDX) TO WS-DISCOUNT-AMOUNT.
057500*
057600     SUBTRACT WS-DISCOUNT-AMOUNT FROM WS-RUNNING-PRICE.
057700*-------------------------------------------------------------------------
