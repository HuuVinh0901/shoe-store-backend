000100*
000200* SLSTHIST.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE ORDER-STATUS-HISTORY OUTPUT FILE.
000500*    ONE RECORD IS WRITTEN FOR EVERY STATUS CHANGE APPLIED DURING THE
000600*    RUN -- BY A STATUS-REQUEST, A CANCEL-REQUEST, OR THE 12-HOUR
000700*    VNPAY AUTO-CANCEL SWEEP.
000800*-------------------------------------------------------------------------
000900*
001000    SELECT STATUS-HISTORY-FILE
001100        ASSIGN TO "STATUS-HISTORY"
001200        ORGANIZATION IS SEQUENTIAL
001300        ACCESS MODE IS SEQUENTIAL
001400        FILE STATUS IS WS-STHIST-FILE-STATUS.
