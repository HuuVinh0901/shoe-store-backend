000100*
000200* SLVOUCH.CBL
000300*-------------------------------------------------------------------------
000400*    FILE-CONTROL ENTRY FOR THE VOUCHER FILE.  RE-READ SEQUENTIALLY,
000500*    START TO FINISH, ON EVERY CALL INTO VOUCHER-ELIGIBILITY-BATCH --
000600*    THE FILE IS SMALL ENOUGH (SEE PROGRAMMER'S NOTE IN VCHRELIG)
000700*    THAT A FRESH PASS PER CUSTOMER IS CHEAPER THAN KEEPING A TABLE
000800*    AND REVALIDATING ITS WINDOW DATES EVERY TIME.
000900*-------------------------------------------------------------------------
001000*
001100    SELECT VOUCHER-FILE
001200        ASSIGN TO "VOUCHERS"
001300        ORGANIZATION IS SEQUENTIAL
001400        ACCESS MODE IS SEQUENTIAL
001500        FILE STATUS IS WS-VOUCH-FILE-STATUS.
