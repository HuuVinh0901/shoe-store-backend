000100*
000200* PL-LOOK-FOR-USER-RECORD.CBL
000300*-------------------------------------------------------------------------
000400*    COPY'D INTO ORDER-LIFECYCLE-BATCH.  W-LOOKUP-USER-ID MUST BE
000500*    MOVED TO USR-USER-ID BY THE CALLER BEFORE PERFORMING THIS
000600*    PARAGRAPH.  SETS W-FOUND-USER-RECORD "Y"/"N".
000700*-------------------------------------------------------------------------
000800*
000900 LOOK-FOR-USER-RECORD.
001000*
001100     MOVE "Y" TO W-FOUND-USER-RECORD.
001200     MOVE W-LOOKUP-USER-ID TO USR-USER-ID.
001300     READ USER-FILE RECORD
001400         INVALID KEY
001500             MOVE "N" TO W-FOUND-USER-RECORD.
001600*-------------------------------------------------------------------------
