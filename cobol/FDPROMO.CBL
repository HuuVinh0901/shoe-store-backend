000100*
000200* FDPROMO.CBL
000300*-------------------------------------------------------------------------
000400*    PROMOTION RECORD.  CARRIES THE DISCOUNT RULE AND, WHEN
000500*    APPLICABLE-TO IS CATEGORIES OR PRODUCTS, THE LIST OF CATEGORY OR
000600*    PRODUCT IDS THE PROMOTION APPLIES TO (10 MAXIMUM EACH, PER THE
000700*    PROMOTION-MAINTENANCE SCREEN'S LIMIT).
000800*-------------------------------------------------------------------------
000900*
001000    FD  PROMOTION-FILE
001100        LABEL RECORDS ARE STANDARD.
001200*
001300    01  PROMOTION-RECORD.
001400        05  PRM-PROMOTION-ID          PIC 9(09).
001500        05  PRM-PROMO-NAME            PIC X(40).
001600        05  PRM-PROMO-TYPE            PIC X(10).
001700            88  PRM-TYPE-PERCENTAGE       VALUE "PERCENTAGE".
001800            88  PRM-TYPE-FIXED            VALUE "FIXED".
001900            88  PRM-TYPE-BUYX             VALUE "BUYX".
002000            88  PRM-TYPE-GIFT             VALUE "GIFT".
002100        05  PRM-PROMO-STATUS          PIC X(10).
002200            88  PRM-STATUS-ACTIVE         VALUE "ACTIVE".
002300            88  PRM-STATUS-UPCOMING       VALUE "UPCOMING".
002400            88  PRM-STATUS-EXPIRED        VALUE "EXPIRED".
002500        05  PRM-DISCOUNT-VALUE        PIC S9(7)V99.
002600        05  PRM-MAX-DISCOUNT          PIC S9(7)V99.
002700        05  PRM-START-TS              PIC 9(14).
002800        05  PRM-START-TS-R REDEFINES PRM-START-TS.
002900            10  PRM-START-DATE        PIC 9(08).
003000            10  PRM-START-TIME        PIC 9(06).
003100        05  PRM-END-TS                PIC 9(14).
003200        05  PRM-END-TS-R REDEFINES PRM-END-TS.
003300            10  PRM-END-DATE          PIC 9(08).
003400            10  PRM-END-TIME          PIC 9(06).
003500        05  PRM-APPLICABLE-TO         PIC X(10).
003600            88  PRM-APPLIES-TO-ALL        VALUE "ALL".
003700            88  PRM-APPLIES-TO-CATEGORIES VALUE "CATEGORIES".
003800            88  PRM-APPLIES-TO-PRODUCTS   VALUE "PRODUCTS".
003900        05  PRM-STACKABLE-FLAG        PIC X(01).
004000            88  PRM-IS-STACKABLE          VALUE "Y".
004100        05  PRM-GIFT-PRODUCT-ID       PIC 9(09).
004200        05  PRM-CATEGORY-ID-LIST      PIC 9(09) OCCURS 10 TIMES.
004300        05  PRM-PRODUCT-ID-LIST       PIC 9(09) OCCURS 10 TIMES.
004400        05  FILLER                    PIC X(05).
