000100*
000200* FDPRDT.CBL
000300*-------------------------------------------------------------------------
000400*    PRODUCT-DETAIL (SKU) RECORD.  STOCK-QUANTITY IS INCREMENTED BACK
000500*    UP BY A CANCELLATION OR AUTO-CANCEL, FOR BOTH THE ORDERED SKU AND
000600*    (WHEN A BUYX/GIFT PROMOTION GRANTED ONE) THE GIFT SKU.
000700*-------------------------------------------------------------------------
000800*
000900    FD  PRODUCT-DETAIL-FILE
001000        LABEL RECORDS ARE STANDARD.
001100*
001200    01  PRODUCT-DETAIL-RECORD.
001300        05  PDT-PRODUCT-DETAIL-ID     PIC 9(09).
001400        05  PDT-PRODUCT-ID            PIC 9(09).
001500        05  PDT-STOCK-QUANTITY        PIC S9(7).
001600        05  FILLER                    PIC X(15).
